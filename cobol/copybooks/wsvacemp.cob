000010**************************************************                        
000020*                                                *                        
000030*  Record Definition For Employee Master         *                        
000040*           File (Vacation System)               *                        
000050*     Uses Emp-Id as key                         *                        
000060**************************************************                        
000070*  File size 180 bytes.                                                   
000080*                                                                         
000090* Holds the data from which the vacation settlement is rated              
000100* under the Ley Federal del Trabajo.  Identity for duplicate              
000110* checks is by Nss and Curp, NOT by name - two employees can              
000120* quite legally share a name.                                             
000130*                                                                         
000140* 04/03/26 vbc - Created - cut down from this shop's usual                
000150*                master-record layout to what the vacation rating         
000155*                job needs.                                               
000160* 11/03/26 vbc - Added Emp-Mothers-Last-Name (maternal                    
000170*                surname) - may be blank, not mandatory.                  
000180* 18/03/26 vbc - Curp confirmed 18 chars, upper-cased on                  
000190*                entry - see py906.                                       
000195* 25/03/26 vbc - Dates changed back to display, comp was                  
000196*                packing binary into a line sequential text               
000197*                file - would have corrupted on any byte                  
000198*                that happened to land as hex0A.                          
000200*                                                                         
000210 01  Vac-Employee-Record.                                                 
000220     03  Emp-Id                pic 9(5).                                  
000230     03  Emp-First-Name        pic x(30).                                 
000240     03  Emp-Last-Name         pic x(30).                                 
000250     03  Emp-Mothers-Last-Name pic x(30).                                 
000260     03  Emp-Hire-Date         pic 9(8).                                  
000270     03  Emp-Birth-Date        pic 9(8).                                  
000280     03  Emp-Nss               pic x(11).                                 
000290     03  Emp-Curp              pic x(18).                                 
000300     03  Emp-Department        pic x(20).                                 
000310     03  Emp-Monthly-Salary    pic s9(7)v99.                              
000320     03  filler                pic x(11).                                 
000330*                                                                         
                                                                                
