000010**************************************************                        
000020*                                                *                        
000030*  Record Definition For System User File        *                        
000040*     Uses Usr-Id as key                         *                        
000050**************************************************                        
000060*  File size 56 bytes.                                                    
000070*                                                                         
000080* Holds the logon accounts for this system.  The last                     
000090* administrator (only Y left in Usr-Is-Admin) may not be                  
000100* demoted or deleted - see EE060 in pyusrm.                               
000110*                                                                         
000120* 05/03/26 vbc - Created - new file, no payroll equivalent,               
000130*                laid out in this shop's usual master-record style.       
000140*                                                                         
000150 01  Vac-User-Record.                                                     
000160     03  Usr-Id                pic 9(5).                                  
000170     03  Usr-Username          pic x(20).                                 
000180     03  Usr-Password          pic x(30).                                 
000190     03  Usr-Is-Admin          pic x.                                     
000200     03  filler                pic x(4).                                  
000210*                                                                         
                                                                                
