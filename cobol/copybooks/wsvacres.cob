000010**************************************************                        
000020*                                                *                        
000030*  Working Storage For One Vacation Result       *                        
000040*        (drives the report detail line)         *                        
000050**************************************************                        
000060* 04/03/26 vbc - Created - one settlement, built by BB070                 
000070*                in pyvac01 and GENERATEd straight off.                   
000080*                                                                         
000090 01  Vac-Result-Record.                                                   
000100     03  Res-Employee-Name    pic x(62).                                  
000110     03  Res-Hire-Date        pic 9(8).                                   
000120     03  Res-Nss              pic x(11).                                  
000130     03  Res-Department       pic x(20).                                  
000140     03  Res-Years-Worked     pic 9(2).                                   
000150     03  Res-Vacation-Days    pic 9(2).                                   
000160     03  Res-Daily-Salary     pic s9(7)v99.                               
000170     03  Res-Vacation-Pct     pic 9(3).                                   
000180     03  Res-Vacation-Amount  pic s9(9)v99.                               
000190     03  Res-Vacation-Premium pic s9(9)v99.                               
000200     03  Res-Total            pic s9(9)v99.                               
000210     03  filler               pic x(6).                                   
000220*                                                                         
