000010**************************************************                        
000020*                                                *                        
000030*  Record Definitions For Maintenance Trans      *                        
000040*     Employee master & user file transactions    *                       
000050**************************************************                        
000060* Two related shapes in one copybook, same idea as this                   
000070* shop's own detail + header pairing convention elsewhere.                
000080*                                                                         
000090* 06/03/26 vbc - Created.                                                 
000100*                                                                         
000110 01  Vac-Emp-Trans-Record.                                                
000120     03  Etr-Trans-Code        pic x.                                     
000130*                               A=Add, U=Update, D=Delete, L=List         
000140     03  Etr-Id                pic 9(5).                                  
000150     03  Etr-First-Name        pic x(30).                                 
000160     03  Etr-Last-Name         pic x(30).                                 
000170     03  Etr-Mothers-Last-Name pic x(30).                                 
000180     03  Etr-Hire-Date         pic 9(8).                                  
000190     03  Etr-Birth-Date        pic 9(8).                                  
000200     03  Etr-Nss               pic x(11).                                 
000210     03  Etr-Curp              pic x(18).                                 
000220     03  Etr-Department        pic x(20).                                 
000230     03  Etr-Monthly-Salary    pic s9(7)v99.                              
000240     03  filler                pic x(10).                                 
000250*                                                                         
000260 01  Vac-Usr-Trans-Record.                                                
000270     03  Utr-Trans-Code        pic x.                                     
000280*                       C=Create,U=Update,D=Delete,P=Pswd,G=loGin         
000290     03  Utr-Id                pic 9(5).                                  
000300     03  Utr-Username          pic x(20).                                 
000310     03  Utr-New-Username      pic x(20).                                 
000320     03  Utr-Password          pic x(30).                                 
000330     03  Utr-New-Password      pic x(30).                                 
000340     03  Utr-Is-Admin          pic x.                                     
000350     03  filler                pic x(10).                                 
000360*                                                                         
                                                                                
