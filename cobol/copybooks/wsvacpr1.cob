000010**************************************************                        
000020*                                                *                        
000030*  Record Definition For Vac Param1 File         *                        
000040*     Uses RRN = 1                               *                        
000050**************************************************                        
000060*  File size 14 bytes padded to 96 by filler.                             
000070*                                                                         
000080* Holds the one control record the vacation run reads each                
000090* time it is submitted - the date the run treats as "today"               
000100* and the vacation-premium percentage to apply (25-100 per                
000110* the Ley Federal del Trabajo, Art. 80).                                  
000120*                                                                         
000130* 04/03/26 vbc - Created - cut down from this shop's usual                
000131*                control-record layout to the two fields needed.          
000135* 25/03/26 vbc - Process-Date changed back to display,                    
000136*                comp was binary in a text file - see                     
000137*                same fix in wsvacemp.cob.                                
000140*                                                                         
000150 01  Vac-Param1-Record.                                                   
000160     03  Vpr1-Process-Date     pic 9(8).                                  
000170     03  Vpr1-Premium-Pct      pic 9(3).                                  
000180     03  filler                pic x(85).                                 
000190*                                                                         
                                                                                
                                                                                
