000010**************************************************                        
000020*                                                *                        
000030*  Call Interface For py905 (Date Validation)   *                         
000040*     Shared by py905 itself & its Callers      *                         
000050**************************************************                        
000060*                                                                         
000070* 02/03/26 vbc - Created, same idea as wsmaps09.cob -                     
000080*                one block, copied into both sides.                       
000090*                                                                         
000100 01  py905-Parms.                                                         
000110     03  py905-Function    pic x.                                         
000120     03  py905-Date-A      pic 9(8).                                      
000130     03  py905-Process-Date pic 9(8).                                     
000140     03  py905-Years-Worked pic 9(2).                                     
000150     03  py905-Reply       pic x.                                         
000160*                                                                         
