000010**************************************************                        
000020*                                                *                        
000030*  Call Interface For py906 (Nss/Curp Format)   *                         
000040*     Shared by py906 itself & its Callers      *                         
000050**************************************************                        
000060*                                                                         
000070* 11/03/26 vbc - Created, same idea as wsmaps09.cob -                     
000080*                one block, copied into both sides.                       
000090*                                                                         
000100 01  py906-Parms.                                                         
000110     03  py906-Function    pic x.                                         
000120     03  py906-Value       pic x(18).                                     
000130     03  py906-Reply       pic x.                                         
000140*                                                                         
