000010*****************************************************************         
000020*                                                                *        
000030*        NSS / CURP Format Validation - Table Search            *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification          division.                                        
000080*===============================                                          
000090*                                                                         
000100      program-id.         py906.                                          
000110      author.             V B Coen FBCS, FIDM, FIDPM.                     
000120      installation.       Vacation System - Head Office.                  
000130      date-written.       11/03/1987.                                     
000140      date-compiled.                                                      
000150      security.           Copyright (C) 1987-2026, Vincent B Coen.        
000160*                        For Applewood Computers.                         
000170*                        Distributed under the GNU General Public         
000180*                        License.  See the file COPYING for               
000190*                        details.                                         
000200*                                                                         
000210*    remarks.            Validates the format of an Employee Nss          
000220*                        (11 numeric digits) or Curp (18 upper            
000230*                        case letters/digits).  Built on the              
000240*                        MAPS09 check-digit SEARCH-table idiom -          
000250*                        this module just swaps the Mod 11 sum            
000260*                        for a straight character-class scan.             
000270*                                                                         
000280*    called modules.     none.                                            
000290*                                                                         
000300*    functions used.     none.                                            
000310*                                                                         
000320* changes:                                                                
000330* 11/03/1987 vbc - 1.00 Created - lifted the SEARCH/indexed       REL1.00 
000340*                table technique straight out of MAPS09 rather            
000350*                than write a fresh scan from scratch.                    
000360* 23/09/1990 jrt - 1.01 Curp table widened to 36 chars, was       REL1.01 
000370*                only allowing digits - PY-063.                           
000380* 13/03/1999 vbc - 1.02 Year 2000 readiness review - no Date      REL1.02 
000390*                content in this module, pass.                            
000400* 04/04/2026 vbc - 1.03 Adapted for new Vacation System -         REL1.03 
000410*                function codes S/C replace old C/V reply                 
000420*                style of MAPS09, Curp upper-cased on entry               
000430*                rather than rejected if lower case - VAC-071.            
000440*                                                                         
000450 environment              division.                                       
000460*================================                                         
000470*                                                                         
000480 configuration            section.                                        
000490 source-computer.        applewood-3000.                                  
000500 object-computer.        applewood-3000.                                  
000540*                                                                         
000550 input-output             section.                                        
000560*--------------------------------                                         
000570*                                                                         
000580 data                     division.                                       
000590*================================                                         
000600 working-storage          section.                                        
000610*-------------------------------                                          
000620*                                                                         
000630*           Valid Nss characters - digits only                            
000640*                                                                         
000650 01  py906-Digit-Lit     pic x(10) value "0123456789".                    
000660 01  py906-Digit-Tbl redefines py906-Digit-Lit.                           
000670     03  py906-Dg        pic x     occurs 10                              
000680                                   indexed by py906-Dx.                   
000690*                                                                         
000700*           Valid Curp characters - digits & upper case                   
000710*                                                                         
000720 01  py906-Alnum-Lit     pic x(36)                                        
000730           value "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".                  
000740 01  py906-Alnum-Tbl redefines py906-Alnum-Lit.                           
000750     03  py906-An        pic x     occurs 36                              
000760                                   indexed by py906-Ax.                   
000770*                                                                         
000780*           The value under test, one char at a time                      
000790*                                                                         
000800 01  py906-Scan-Area.                                                     
000810     03  py906-Test-Val  pic x(18).                                       
000820     03  py906-Test-Grp redefines py906-Test-Val.                         
000830         05  py906-Test-Chr pic x occurs 18                               
000840                                  indexed by py906-Cx.                    
000850*                                                                         
000860 01  py906-Misc.                                                          
000870     03  py906-Sw        pic 9     comp.                                  
000880     03  py906-Len       pic 99    comp.                                  
000890*                                                                         
000900 linkage                  section.                                        
000910*--------------------------------                                         
000920*                                                                         
000930*****************                                                         
000940* py906 Linkage *                                                         
000950*****************                                                         
000960*                                                                         
000970 copy "wspy906.cob".                                                      
000980*                          Function S = validate Nss, 11 digits           
000990*                          Function C = validate Curp, 18 upper/digit     
001000*                          Reply    Y = accepted, N = rejected            
001010*                                                                         
001050 procedure division using py906-Parms.                                    
001060*=====================================                                    
001070*                                                                         
001080 Main.                                                                    
001090     move     zero   to py906-Sw.                                         
001100     move     "Y"    to py906-Reply.                                      
001110     move     py906-Value to py906-Test-Val.                              
001120     evaluate py906-Function                                              
001130         when  "S"                                                        
001140               move 11 to py906-Len                                       
001150               perform aa010-Scan-Digits                                  
001160                       thru aa010-exit                                    
001170                       varying py906-Cx from 1 by 1                       
001180                       until py906-Cx > py906-Len                         
001190         when  "C"                                                        
001200               move 18 to py906-Len                                       
001210               inspect py906-Test-Val                                     
001220                       converting                                         
001230                       "abcdefghijklmnopqrstuvwxyz"                       
001240                       to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                    
001250               move    py906-Test-Val to py906-Value                      
001260               perform aa020-Scan-Alnum                                   
001270                       thru aa020-exit                                    
001280                       varying py906-Cx from 1 by 1                       
001290                       until py906-Cx > py906-Len                         
001300         when  other                                                      
001310               move "N" to py906-Reply                                    
001320     end-evaluate.                                                        
001330     if       py906-Sw = 1                                                
001340              move "N" to py906-Reply.                                    
001350     go       to Main-Exit.                                               
001360*                                                                         
001370*        One digit of the Nss under test - MAPS09 idiom                   
001380*                                                                         
001390 aa010-Scan-Digits.                                                       
001400     set      py906-Dx to 1.                                              
001410     search   py906-Dg at end                                             
001420              move 1 to py906-Sw                                          
001430              when py906-Dg (py906-Dx) =                                  
001440                   py906-Test-Chr (py906-Cx)                              
001450                   continue.                                              
001460 aa010-exit.  exit.                                                       
001470*                                                                         
001480*        One char of the Curp under test - MAPS09 idiom                   
001490*                                                                         
001500 aa020-Scan-Alnum.                                                        
001510     set      py906-Ax to 1.                                              
001520     search   py906-An at end                                             
001530              move 1 to py906-Sw                                          
001540              when py906-An (py906-Ax) =                                  
001550                   py906-Test-Chr (py906-Cx)                              
001560                   continue.                                              
001570 aa020-exit.  exit.                                                       
001580*                                                                         
001590 Main-Exit.                                                               
001600     exit     program.                                                    
001610*                                                                         
