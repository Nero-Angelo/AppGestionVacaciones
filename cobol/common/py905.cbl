000010*****************************************************************         
000020*                                                                *        
000030*          Date Validation & Seniority Calculation              *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification          division.                                        
000080*===============================                                          
000090*                                                                         
000100*                                                                         
000110      program-id.         py905.                                          
000120      author.             V B Coen FBCS, FIDM, FIDPM.                     
000130      installation.       Vacation System - Head Office.                  
000140      date-written.       04/03/1987.                                     
000150      date-compiled.                                                      
000160      security.           Copyright (C) 1987-2026, Vincent B Coen.        
000170*                        For Applewood Computers.                         
000180*                        Distributed under the GNU General Public         
000190*                        License.  See the file COPYING for               
000200*                        details.                                         
000210*                                                                         
000220*    remarks.            Checks a Hire or Birth Date for calendar         
000230*                        validity & for the LFT rules (hire not           
000240*                        future, age 14 at process date), and             
000250*                        derives whole years worked for vacation          
000260*                        rating.  No Date is returned converted,          
000270*                        only validated and differenced.                  
000280*                                                                         
000290*    called modules.     none.                                            
000300*                                                                         
000310*    functions used.     none - see changes 13/03/1999.                   
000320*                                                                         
000330* changes:                                                                
000340* 04/03/1987 vbc - 1.00 Created - cut down from MAPS04 to         REL1.00 
000350*                drop the dd/mm/ccyy pack/unpack half, since              
000360*                this run only ever sees ccyymmdd.                        
000370* 19/06/1989 vbc - 1.01 Added leap year test on 29 Feb, was       REL1.01 
000380*                flagging valid leap Dates as bad - PY-042.               
000390* 02/11/1991 jrt - 1.02 Fix - century rollover test in leap       REL1.02 
000400*                year Routine was backwards - PY-057.                     
000410* 13/03/1999 vbc - 1.03 Year 2000 readiness review - CCYY         REL1.03 
000420*                already 4 digit throughout, Py905-W-CCYY                 
000430*                compares on the full century, no FUNCTION                
000440*                Date calls used in this module, pass.                    
000450* 21/08/2003 mhn - 1.04 Added age-at-hire note below age          REL1.04 
000460*                check, Legal wanted the 14 Year minimum on               
000470*                the main wage Law, not just apprentices.                 
000480* 09/05/2008 vbc - 1.05 Days-table REDEFINES tidied, no           REL1.05 
000490*                logic change.                                            
000500* 14/02/2014 swk - 1.06 Ticket VAC-118 - years worked now         REL1.06 
000510*                truncates partial Years as per Art 76.                   
000520* 02/03/2026 vbc - 1.07 Adapted for new Vacation System,          REL1.07 
000530*                function codes H/B/Y replace old A-Bin                   
000540*                pack/unpack interface of MAPS04.                         
000550*                                                                         
000560 environment              division.                                       
000570*================================                                         
000580*                                                                         
000590 configuration            section.                                        
000600 source-computer.        applewood-3000.                                  
000610 object-computer.        applewood-3000.                                  
000650*                                                                         
000660 input-output             section.                                        
000670*--------------------------------                                         
000680*                                                                         
000690 data                     division.                                       
000700*================================                                         
000710 working-storage          section.                                        
000720*-------------------------------                                          
000730*                                                                         
000740*           Days-in-month table, Feb adjusted for leap test               
000750*                                                                         
000760 01  py905-Days-Tbl-Lit.                                                  
000770     03  filler           pic 99  value 31.                               
000780     03  filler           pic 99  value 28.                               
000790     03  filler           pic 99  value 31.                               
000800     03  filler           pic 99  value 30.                               
000810     03  filler           pic 99  value 31.                               
000820     03  filler           pic 99  value 30.                               
000830     03  filler           pic 99  value 31.                               
000840     03  filler           pic 99  value 31.                               
000850     03  filler           pic 99  value 30.                               
000860     03  filler           pic 99  value 31.                               
000870     03  filler           pic 99  value 30.                               
000880     03  filler           pic 99  value 31.                               
000890 01  py905-Days-Tbl redefines py905-Days-Tbl-Lit.                         
000900     03  py905-Days-In-Mo pic 99  occurs 12                               
000910                                  indexed by py905-Mx.                    
000920*                                                                         
000930*           Breakdown of the Date under test (hire or birth)              
000940*                                                                         
000950 01  py905-Work-Date.                                                     
000960     03  py905-W-Date     pic 9(8).                                       
000970     03  py905-W-Grp redefines py905-W-Date.                              
000980         05  py905-W-Ccyy pic 9(4).                                       
000990         05  py905-W-Mm   pic 99.                                         
001000         05  py905-W-Dd   pic 99.                                         
001010*                                                                         
001020*           Breakdown of the run's processing Date                        
001030*                                                                         
001040 01  py905-Work-Date2.                                                    
001050     03  py905-W2-Date    pic 9(8).                                       
001060     03  py905-W2-Grp redefines py905-W2-Date.                            
001070         05  py905-W2-Ccyy pic 9(4).                                      
001080         05  py905-W2-Mm   pic 99.                                        
001090         05  py905-W2-Dd   pic 99.                                        
001100*                                                                         
001110 01  py905-Misc.                                                          
001120     03  py905-Sw         pic 9      comp.                                
001130     03  py905-Max-Day    pic 99     comp.                                
001140     03  py905-Lp-Q       pic 9(4)   comp.                                
001150     03  py905-Lp-R       pic 9(4)   comp.                                
001160*                                                                         
001170 linkage                  section.                                        
001180*--------------------------------                                         
001190*                                                                         
001200*****************                                                         
001210* py905 Linkage *                                                         
001220*****************                                                         
001230*                                                                         
001240 copy "wspy905.cob".                                                      
001250*                          Function H = validate hire, not future         
001260*                          Function B = validate birth, age >= 14         
001270*                          Function Y = years worked, hire to process     
001280*                          Reply    Y = accepted, N = rejected            
001290*                                                                         
001350 procedure division using py905-Parms.                                    
001360*=====================================                                    
001370*                                                                         
001380 Main.                                                                    
001390     move     zero  to py905-Sw.                                          
001400     move     "Y"   to py905-Reply.                                       
001410     move     py905-Date-A to py905-W-Date.                               
001420     perform  aa010-Validate-Calendar-Date thru aa010-exit.               
001430     if       py905-Sw = 1                                                
001440              move "N" to py905-Reply                                     
001450              go to Main-Exit.                                            
001460*                                                                         
001470     move     py905-Process-Date to py905-W2-Date.                        
001480     perform  aa020-Validate-Calendar-Date2 thru aa020-exit.              
001490     if       py905-Sw = 1                                                
001500              move "N" to py905-Reply                                     
001510              go to Main-Exit.                                            
001520*                                                                         
001530     evaluate py905-Function                                              
001540         when  "H"                                                        
001550               if   py905-Date-A > py905-Process-Date                     
001560                    move "N" to py905-Reply                               
001570               end-if                                                     
001580         when  "B"                                                        
001590               perform aa030-Compute-Years thru aa030-exit                
001600               if   py905-Years-Worked < 14                               
001610                    move "N" to py905-Reply                               
001620               end-if                                                     
001630         when  "Y"                                                        
001640               perform aa030-Compute-Years thru aa030-exit                
001650         when  other                                                      
001660               move "N" to py905-Reply                                    
001670     end-evaluate.                                                        
001680     go       to Main-Exit.                                               
001690*                                                                         
001700*        Checks py905-W-Grp for a real calendar Date                      
001710*                                                                         
001720 aa010-Validate-Calendar-Date.                                            
001730     if       py905-W-Mm < 1 or > 12                                      
001740              move 1 to py905-Sw                                          
001750              go to aa010-exit.                                           
001760     set      py905-Mx to py905-W-Mm.                                     
001770     move     py905-Days-In-Mo (py905-Mx) to py905-Max-Day.               
001780     if       py905-W-Mm = 2                                              
001790              perform aa040-Leap-Test thru aa040-exit.                    
001800     if       py905-W-Dd < 1                                              
001810       or     py905-W-Dd > py905-Max-Day                                  
001820              move 1 to py905-Sw.                                         
001830 aa010-exit.  exit.                                                       
001840*                                                                         
001850*        Checks py905-W2-Grp for a real calendar Date                     
001860*                                                                         
001870 aa020-Validate-Calendar-Date2.                                           
001880     if       py905-W2-Mm < 1 or > 12                                     
001890              move 1 to py905-Sw                                          
001900              go to aa020-exit.                                           
001910     set      py905-Mx to py905-W2-Mm.                                    
001920     move     py905-Days-In-Mo (py905-Mx) to py905-Max-Day.               
001930     if       py905-W2-Mm = 2                                             
001940              perform aa041-Leap-Test2 thru aa041-exit.                   
001950     if       py905-W2-Dd < 1                                             
001960       or     py905-W2-Dd > py905-Max-Day                                 
001970              move 1 to py905-Sw.                                         
001980 aa020-exit.  exit.                                                       
001990*                                                                         
002000*        Whole Years from py905-W-Grp to py905-W2-Grp, per                
002010*        Art 76 partial Years are truncated, not rounded - VAC-118        
002020*                                                                         
002030 aa030-Compute-Years.                                                     
002040     compute  py905-Years-Worked =                                        
002050              py905-W2-Ccyy - py905-W-Ccyy.                               
002060     if       py905-W2-Mm < py905-W-Mm                                    
002070              subtract 1 from py905-Years-Worked                          
002080     else                                                                 
002090       if     py905-W2-Mm = py905-W-Mm                                    
002100         and  py905-W2-Dd < py905-W-Dd                                    
002110              subtract 1 from py905-Years-Worked.                         
002120 aa030-exit.  exit.                                                       
002130*                                                                         
002140*        Leap Year test on the Date under test, PY-042/PY-057             
002150*                                                                         
002160 aa040-Leap-Test.                                                         
002170     divide   py905-W-Ccyy by 4                                           
002180              giving py905-Lp-Q remainder py905-Lp-R.                     
002190     if       py905-Lp-R = 0                                              
002200              move 29 to py905-Max-Day                                    
002210              divide py905-W-Ccyy by 100                                  
002220                     giving py905-Lp-Q remainder py905-Lp-R               
002230              if     py905-Lp-R = 0                                       
002240                     divide py905-W-Ccyy by 400                           
002250                            giving py905-Lp-Q                             
002260                            remainder py905-Lp-R                          
002270                     if    py905-Lp-R not = 0                             
002280                           move 28 to py905-Max-Day.                      
002290 aa040-exit.  exit.                                                       
002300*                                                                         
002310*        Leap Year test on the processing Date                            
002320*                                                                         
002330 aa041-Leap-Test2.                                                        
002340     divide   py905-W2-Ccyy by 4                                          
002350              giving py905-Lp-Q remainder py905-Lp-R.                     
002360     if       py905-Lp-R = 0                                              
002370              move 29 to py905-Max-Day                                    
002380              divide py905-W2-Ccyy by 100                                 
002390                     giving py905-Lp-Q remainder py905-Lp-R               
002400              if     py905-Lp-R = 0                                       
002410                     divide py905-W2-Ccyy by 400                          
002420                            giving py905-Lp-Q                             
002430                            remainder py905-Lp-R                          
002440                     if    py905-Lp-R not = 0                             
002450                           move 28 to py905-Max-Day.                      
002460 aa041-exit.  exit.                                                       
002470*                                                                         
002480 Main-Exit.                                                               
002490     exit     program.                                                    
002500*                                                                         
