000010*****************************************************************         
000020*                                                                *        
000030*        Employee Master Maintenance - Add/Update/Delete/List   *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification          division.                                        
000080*===============================                                          
000090*                                                                         
000100     program-id.         pyempm.                                          
000110     author.             V B Coen FBCS, FIDM, FIDPM.                      
000120     installation.       Vacation System - Head Office.                   
000130     date-written.       25/03/1987.                                      
000140     date-compiled.                                                       
000150     security.           Copyright (C) 1987-2026, Vincent B Coen.         
000160*                        For Applewood Computers.                         
000170*                        Distributed under the GNU General Public         
000180*                        License.  See the file COPYING for               
000190*                        details.                                         
000200*                                                                         
000210*    remarks.            Applies Add/Update/Delete/List Trans.            
000220*                        to the Employee master, old file in, new         
000230*                        file out - master is Line Sequential so          
000240*                        there is no in-place Rewrite/Delete, the         
000250*                        whole file is read into a table, amended,        
000260*                        and spun back out.  Employee field rules         
000270*                        (names, Nss, Curp, Dates, salary) are the        
000280*                        same checks run by PYVAC01 at settlement         
000290*                        time, re-applied here at entry time.             
000300*                                                                         
000310*                        Nothing is ever physically removed from the      
000320*                        table - a Delete only flips Tbl-Stat, the        
000330*                        slot is skipped on the way out but the row       
000340*                        and Id both stay put for the audit trail.        
000350*    called modules.     py905 (Date check), py906 (Nss/Curp).            
000360*                                                                         
000370*    functions used.     none.                                            
000380*                                                                         
000390* changes:                                                                
000400* 25/03/1987 vbc - 1.00 Created - built on the Check Register     REL1.00 
000410*                listing skeleton of PYRGSTR, the open/close and          
000420*                file status handling lifted across almost as is,         
000430*                the report body replaced by the table-maintenance        
000440*                Logic this run needs.                                    
000450* 14/07/1990 jrt - 1.01 Table size raised 500 to 2000 Employees,  REL1.01 
000460*                the old 500 limit was rejecting genuine Adds             
000470*                silently once Head Office outgrew it - PY-061.           
000480* 13/03/1999 vbc - 1.02 Year 2000 readiness review - CCYY already REL1.02 
000490*                4 digit throughout, Tbl-Hire-Date-Grp compares           
000500*                on the full century, no Date arithmetic done             
000510*                locally (py905 does it), pass.                           
000520* 30/09/2004 mhn - 1.03 Mothers-Last-Name now carried through on  REL1.03 
000530*                Update as well as Add, was dropped - PY-074.             
000540* 21/11/2013 swk - 1.04 Curp uniqueness check added alongside     REL1.04 
000550*                the existing Nss check - PY-081, Legal flagged           
000560*                two Employees sharing a Curp every time.                 
000570* 25/03/2026 vbc - 1.05 Adapted for new Vacation System - the Old REL1.05 
000580*                Check Register body is gone, this run now keeps          
000590*                the Employee master (Add/Update/Delete) and cuts         
000600*                the sorted master Listing, replacing PYRGSTR's           
000610*                old payroll Check reporting role entirely.               
000620* 10/08/2026 vbc - 1.06 Removed leftover C01/CLASS Special-Names  REL1.06 
000630*                carried over from the MAPS04 conversion and never        
000640*                referenced here - PY-091, shop standard stays            
000650*                with plain CRT handling, no dead mnemonic-names          
000660*                left sat unused in a program this size.                  
000670*                                                                         
000680 environment              division.                                       
000690*================================                                         
000700*                                                                         
000710 configuration            section.                                        
000720 source-computer.        applewood-3000.                                  
000730 object-computer.        applewood-3000.                                  
000740*                                                                         
000750 input-output             section.                                        
000760*--------------------------------                                         
000770 file-control.                                                            
000780*                                                                         
000790     select   Vac-Param-File     assign  "VACPR1"                         
000800                                  organization line sequential            
000810                                  status  Vac-Pr1-Status.                 
000820     select   Vac-Employee-Old-File   assign  "VACEMP"                    
000830                                  organization line sequential            
000840                                  status  Vac-Old-Status.                 
000850     select   Vac-Employee-Trans-File assign  "VACETR"                    
000860                                  organization line sequential            
000870                                  status  Vac-Trn-Status.                 
000880     select   Vac-Employee-New-File   assign  "VACEMN"                    
000890                                  organization line sequential            
000900                                  status  Vac-New-Status.                 
000910     select   Vac-Maint-List-File assign  "VACEML"                        
000920                                  organization line sequential            
000930                                  status  Vac-Lst-Status.                 
000940     select   Vac-Work-File      assign  "VACSR2".                        
000950*                                                                         
000960 data                     division.                                       
000970*================================                                         
000980 file                     section.                                        
000990*-------------------------------                                          
001000*                                                                         
001010 fd  Vac-Param-File.                                                      
001020     copy "wsvacpr1.cob".                                                 
001030*                                                                         
001040 fd  Vac-Employee-Old-File.                                               
001050     copy "wsvacemp.cob".                                                 
001060*                                                                         
001070 fd  Vac-Employee-Trans-File.                                             
001080     copy "wsvactrn.cob".                                                 
001090*                                                                         
001100*           New master record, laid out to match Vac-Employee-            
001110*           Record field for field - kept apart so Old and New can        
001120*           both be open at once, no duplicate 01-level name.             
001130*                                                                         
001140 fd  Vac-Employee-New-File.                                               
001150 01  Vac-New-Employee-Record.                                             
001160     03  New-Id                pic 9(5).                                  
001170     03  New-First-Name        pic x(30).                                 
001180     03  New-Last-Name         pic x(30).                                 
001190     03  New-Mothers-Last-Name pic x(30).                                 
001200     03  New-Hire-Date         pic 9(8).                                  
001210     03  New-Birth-Date        pic 9(8).                                  
001220     03  New-Nss               pic x(11).                                 
001230     03  New-Curp              pic x(18).                                 
001240     03  New-Department        pic x(20).                                 
001250     03  New-Monthly-Salary    pic s9(7)v99.                              
001260     03  filler                pic x(11).                                 
001270*                                                                         
001280 fd  Vac-Maint-List-File.                                                 
001290 01  Vac-List-Rec              pic x(132).                                
001300*                                                                         
001310*           Sort work file for the List function, key is                  
001320*           Last-Name/First-Name as SPEC requires for the Listing.        
001330*                                                                         
001340 sd  Vac-Work-File.                                                       
001350 01  Srt-List-Entry.                                                      
001360     03  Srt-Last-Name         pic x(30).                                 
001370     03  Srt-First-Name        pic x(30).                                 
001380     03  Srt-Id                pic 9(5).                                  
001390     03  Srt-Department        pic x(20).                                 
001400     03  Srt-Nss               pic x(11).                                 
001410     03  Srt-Hire-Date         pic 9(8).                                  
001420*                                                                         
001430 working-storage          section.                                        
001440*-------------------------------                                          
001450*                                                                         
001460*           Table fields mirror Vac-Employee-Record one for one,          
001470*           plus the Tbl-Stat byte the flat record has no room            
001480*           for on the Employee master itself.                            
001490*           Whole Employee master, read up from Old, amended in           
001500*           place by the transactions, spun back out to New -             
001510*           PY-061 raised the table to 2000 entries.                      
001520*                                                                         
001530 01  Vac-Emp-Table.                                                       
001540     03  Vac-Emp-Ent occurs 2000 times                                    
001550                      indexed by Vac-Emp-Ix Vac-Emp-Fx.                   
001560         05  Tbl-Stat                pic x.                               
001570             88  Tbl-Active              value "A".                       
001580             88  Tbl-Deleted             value "D".                       
001590         05  Tbl-Id                  pic 9(5).                            
001600         05  Tbl-First-Name          pic x(30).                           
001610         05  Tbl-Last-Name           pic x(30).                           
001620*        the maternal surname - optional, Legal does not require          
001630*        it for a settlement, carried for payslip printing only.          
001640         05  Tbl-Mothers-Last-Name   pic x(30).                           
001650         05  Tbl-Hire-Date           pic 9(8).                            
001660         05  Tbl-Hire-Date-Grp redefines Tbl-Hire-Date.                   
001670             07  Tbl-Hire-Ccyy           pic 9(4).                        
001680             07  Tbl-Hire-Mm             pic 99.                          
001690             07  Tbl-Hire-Dd             pic 99.                          
001700         05  Tbl-Birth-Date          pic 9(8).                            
001710         05  Tbl-Nss                 pic x(11).                           
001720         05  Tbl-Curp                pic x(18).                           
001730         05  Tbl-Department          pic x(20).                           
001740*        zoned, never packed - this is a Line Sequential master           
001750*        and a packed byte can land on a line-end control char.           
001760         05  Tbl-Monthly-Salary      pic s9(7)v99.                        
001770*                                                                         
001780 01  Vac-Status-Grp.                                                      
001790*           File status bytes, checked after every open/read so a         
001800*           missing or damaged file aborts cleanly, not part way          
001810*           through the table load or the New master write.               
001820     03  Vac-Pr1-Status        pic xx.                                    
001830     03  Vac-Old-Status        pic xx.                                    
001840     03  Vac-Trn-Status        pic xx.                                    
001850     03  Vac-New-Status        pic xx.                                    
001860     03  Vac-Lst-Status        pic xx.                                    
001870*                                                                         
001880*           Process Date for this run, same Date PYVAC01 uses to          
001890*           rate settlements - lifted off the Param file.                 
001900 01  Vac-Process-Date          pic 9(8).                                  
001910 01  Vac-Process-Date-Grp redefines Vac-Process-Date.                     
001920     03  Vac-Pd-Ccyy            pic 9(4).                                 
001930     03  Vac-Pd-Mm              pic 99.                                   
001940     03  Vac-Pd-Dd              pic 99.                                   
001950*                                                                         
001960*           Working copy of the print/audit line, built up a field        
001970*           at a time by reference modification, same idiom as            
001980*           PYVAC01's Heading Date build.                                 
001990*                                                                         
002000 01  Vac-List-Work              pic x(132) value spaces.                  
002010 01  Vac-List-Work-Alt redefines Vac-List-Work pic x(132).                
002020*                                                                         
002030 01  Vac-Rsn-Work              pic x(30) value spaces.                    
002040*                                                                         
002050 01  Vac-Misc.                                                            
002060     03  Vac-Emp-Cnt            pic 9(4)   comp.                          
002070     03  Vac-Max-Emp            pic 9(4)   comp value 2000.               
002080*           next Id to hand out on an Add - set once off the              
002090*           highest Id seen on the Old master, never re-used.             
002100     03  Vac-Next-Id            pic 9(5)   comp.                          
002110     03  Vac-Add-Cnt            pic 9(5)   comp.                          
002120     03  Vac-Upd-Cnt            pic 9(5)   comp.                          
002130     03  Vac-Del-Cnt            pic 9(5)   comp.                          
002140     03  Vac-Rej-Cnt            pic 9(5)   comp.                          
002150     03  Vac-Eof-Sw             pic 9      comp.                          
002160     03  Vac-Found-Sw           pic 9      comp.                          
002170     03  Vac-Found-Ix           pic 9(4)   comp.                          
002180     03  Vac-Valid-Sw           pic 99     comp.                          
002190*                                                                         
002200*****************                                                         
002210* py905 Linkage *                                                         
002220*****************                                                         
002230*                                                                         
002240 copy "wspy905.cob".                                                      
002250*                          Function H = validate hire, not future         
002260*                          Function B = validate birth, age >= 14         
002270*                          Reply    Y = accepted, N = rejected            
002280*                                                                         
002290*****************                                                         
002300* py906 Linkage *                                                         
002310*****************                                                         
002320*                                                                         
002330 copy "wspy906.cob".                                                      
002340*                          Function S = validate Nss, 11 digits           
002350*                          Function C = validate Curp, 18 upper           
002360*                          Reply    Y = accepted, N = rejected            
002370*                                                                         
002380 procedure division.                                                      
002390*===================                                                      
002400*                                                                         
002410*        Job driver - open, load, transact, write New master,             
002420*        close.  Nothing runs out of this order, the New master           
002430*        is the last file touched in the whole run.                       
002440 aa000-Main.                                                              
002450     perform  aa010-Open-Emp-Files.                                       
002460     perform  aa020-Read-Vac-Params.                                      
002470     perform  aa030-Load-Master-Table   thru aa030-exit.                  
002480     perform  bb010-Process-Transactions thru bb010-exit.                 
002490     perform  aa080-Write-New-Master    thru aa080-exit.                  
002500     perform  aa090-Close-And-Stop.                                       
002510*                                                                         
002520*        Aborts the whole run on a missing Old master or missing          
002530*        transaction file - there is nothing sensible to do with          
002540*        only half the input present.                                     
002550*        Opens the four files this run touches bar the param file,        
002560*        which AA020 opens and closes for itself - PYRGSTR idiom.         
002570*                                                                         
002580 aa010-Open-Emp-Files.                                                    
002590     open     input  Vac-Employee-Old-File.                               
002600     if       Vac-Old-Status not = "00"                                   
002610              display "PYEMPM - EMPLOYEE MASTER MISSING, ABORT"           
002620              move    16 to return-code                                   
002630              goback.                                                     
002640     open     input  Vac-Employee-Trans-File.                             
002650     if       Vac-Trn-Status not = "00"                                   
002660              display "PYEMPM - TRANSACTION FILE MISSING, ABORT"          
002670              close   Vac-Employee-Old-File                               
002680              move    16 to return-code                                   
002690              goback.                                                     
002700     open     output Vac-Employee-New-File.                               
002710     open     output Vac-Maint-List-File.                                 
002720 aa010-exit.  exit.                                                       
002730*                                                                         
002740*        Opens and closes the Parameter file just long enough to          
002750*        pick up the run's processing Date - PYRGSTR idiom, the           
002760*        param file never stays open past this one paragraph.             
002770 aa020-Read-Vac-Params.                                                   
002780     open     input  Vac-Param-File.                                      
002790     if       Vac-Pr1-Status not = "00"                                   
002800              display "PYEMPM - PARAMETER FILE MISSING, ABORT"            
002810              move    16 to return-code                                   
002820              goback.                                                     
002830     read     Vac-Param-File.                                             
002840     move     Vpr1-Process-Date to Vac-Process-Date.                      
002850     close    Vac-Param-File.                                             
002860 aa020-exit.  exit.                                                       
002870*                                                                         
002880*        Reads the whole Old master up into Vac-Emp-Table, and            
002890*        notes the highest Id seen so Adds can number on from it.         
002900*                                                                         
002910 aa030-Load-Master-Table.                                                 
002920     move     zero  to Vac-Emp-Cnt Vac-Next-Id Vac-Eof-Sw.                
002930     perform  aa031-Read-One-Old-Record.                                  
002940     perform  aa032-Store-Table-Entry thru aa032-exit                     
002950              until Vac-Eof-Sw = 1.                                       
002960     add      1     to Vac-Next-Id.                                       
002970 aa030-exit.  exit.                                                       
002980*                                                                         
002990*        One read of the Old master - shared by the initial load          
003000*        loop in AA030, same idiom as the Trans/Sort reads below.         
003010 aa031-Read-One-Old-Record.                                               
003020     read     Vac-Employee-Old-File at end move 1 to Vac-Eof-Sw.          
003030 aa031-exit.  exit.                                                       
003040*                                                                         
003050 aa032-Store-Table-Entry.                                                 
003060     add      1     to Vac-Emp-Cnt.                                       
003070     set      Vac-Emp-Ix to Vac-Emp-Cnt.                                  
003080     move     "A"              to Tbl-Stat (Vac-Emp-Ix).                  
003090     move     Emp-Id           to Tbl-Id (Vac-Emp-Ix).                    
003100     move     Emp-First-Name   to Tbl-First-Name (Vac-Emp-Ix).            
003110     move     Emp-Last-Name    to Tbl-Last-Name (Vac-Emp-Ix).             
003120     move     Emp-Mothers-Last-Name                                       
003130                        to Tbl-Mothers-Last-Name (Vac-Emp-Ix).            
003140     move     Emp-Hire-Date    to Tbl-Hire-Date (Vac-Emp-Ix).             
003150     move     Emp-Birth-Date   to Tbl-Birth-Date (Vac-Emp-Ix).            
003160     move     Emp-Nss          to Tbl-Nss (Vac-Emp-Ix).                   
003170     move     Emp-Curp         to Tbl-Curp (Vac-Emp-Ix).                  
003180     move     Emp-Department   to Tbl-Department (Vac-Emp-Ix).            
003190     move     Emp-Monthly-Salary                                          
003200                        to Tbl-Monthly-Salary (Vac-Emp-Ix).               
003210     if       Emp-Id > Vac-Next-Id                                        
003220              move Emp-Id to Vac-Next-Id.                                 
003230     perform  aa031-Read-One-Old-Record.                                  
003240 aa032-exit.  exit.                                                       
003250*                                                                         
003260*        Spins the amended table back out to the New master, in           
003270*        the same ascending Id order it was read in (deletes just         
003280*        leave a gap, adds always sort highest, no re-Sort).              
003290*                                                                         
003300 aa080-Write-New-Master.                                                  
003310     perform  aa081-Write-One-New-Record thru aa081-exit                  
003320              varying Vac-Emp-Ix from 1 by 1                              
003330              until Vac-Emp-Ix > Vac-Emp-Cnt.                             
003340 aa080-exit.  exit.                                                       
003350*                                                                         
003360*        Writes one table slot to the New master - a Deleted slot         
003370*        is simply skipped, the New master never carries a Tbl-           
003380*        Stat byte at all, it is an internal-table idea only.             
003390 aa081-Write-One-New-Record.                                              
003400     if       Tbl-Active (Vac-Emp-Ix)                                     
003410              move spaces to Vac-New-Employee-Record                      
003420              move Tbl-Id (Vac-Emp-Ix)          to New-Id                 
003430              move Tbl-First-Name (Vac-Emp-Ix)  to New-First-Name         
003440              move Tbl-Last-Name (Vac-Emp-Ix)   to New-Last-Name          
003450              move Tbl-Mothers-Last-Name (Vac-Emp-Ix)                     
003460                              to New-Mothers-Last-Name                    
003470              move Tbl-Hire-Date (Vac-Emp-Ix)   to New-Hire-Date          
003480              move Tbl-Birth-Date (Vac-Emp-Ix)  to New-Birth-Date         
003490              move Tbl-Nss (Vac-Emp-Ix)         to New-Nss                
003500              move Tbl-Curp (Vac-Emp-Ix)        to New-Curp               
003510              move Tbl-Department (Vac-Emp-Ix)  to New-Department         
003520              move Tbl-Monthly-Salary (Vac-Emp-Ix)                        
003530                              to New-Monthly-Salary                       
003540              write Vac-Employee-New-File.                                
003550 aa081-exit.  exit.                                                       
003560*                                                                         
003570*        Normal end of run - closes all four files and returns a          
003580*        zero Return-Code, the counts themselves are not printed,         
003590*        they live only in Vac-Misc for now.                              
003600 aa090-Close-And-Stop.                                                    
003610     close    Vac-Employee-Old-File                                       
003620              Vac-Employee-Trans-File                                     
003630              Vac-Employee-New-File                                       
003640              Vac-Maint-List-File.                                        
003650     move     zero to return-code.                                        
003660     goback.                                                              
003670*                                                                         
003680*        List (code L) is the one transaction Code that never             
003690*        carries an Id or any field to validate - it simply               
003700*        fires the sorted Listing once, wherever it turns up.             
003710*        Drives every transaction on Vac-Employee-Trans-File to           
003720*        completion before the New master is ever written.                
003730*                                                                         
003740 bb010-Process-Transactions.                                              
003750     move     zero to Vac-Eof-Sw.                                         
003760     perform  bb020-Read-One-Trans.                                       
003770     perform  bb030-Dispatch-Loop  thru bb030-exit                        
003780              until Vac-Eof-Sw = 1.                                       
003790 bb010-exit.  exit.                                                       
003800*                                                                         
003810*        One read of the transaction file - same At End idiom as          
003820*        every other Read paragraph in this run.                          
003830 bb020-Read-One-Trans.                                                    
003840     read     Vac-Employee-Trans-File at end move 1 to Vac-Eof-Sw.        
003850 bb020-exit.  exit.                                                       
003860*                                                                         
003870*        One transaction Code, one of A/U/D/L - anything else is          
003880*        rejected outright, reason 14, before any field is even           
003890*        looked at.                                                       
003900 bb030-Dispatch-Loop.                                                     
003910     evaluate Etr-Trans-Code                                              
003920         when  "A"  perform cc010-Add-Employee    thru cc010-exit         
003930         when  "U"  perform cc020-Update-Employee thru cc020-exit         
003940         when  "D"  perform cc030-Delete-Employee thru cc030-exit         
003950         when  "L"  perform dd010-List-Master     thru dd010-exit         
003960         when  other                                                      
003970              move 14 to Vac-Valid-Sw                                     
003980              perform ff010-Write-Reject-Line thru ff010-exit             
003990     end-evaluate.                                                        
004000     perform  bb020-Read-One-Trans.                                       
004010 bb030-exit.  exit.                                                       
004020*                                                                         
004030*        PY-074's Mothers-Last-Name goes through the same field           
004040*        copy as every other name, nothing special about it.              
004050*        Add - validates, checks Nss/Curp not already on file,            
004060*        numbers the new Employee on from Vac-Next-Id.                    
004070*                                                                         
004080 cc010-Add-Employee.                                                      
004090     move     zero to Vac-Valid-Sw.                                       
004100     move     zero to Etr-Id.                                             
004110     perform  ee010-Validate-Fields   thru ee010-exit.                    
004120     if       Vac-Valid-Sw = zero                                         
004130              perform ee020-Check-Nss-Unique  thru ee020-exit.            
004140     if       Vac-Valid-Sw = zero                                         
004150              perform ee030-Check-Curp-Unique thru ee030-exit.            
004160     if       Vac-Valid-Sw not = zero                                     
004170              perform ff010-Write-Reject-Line thru ff010-exit             
004180              go to cc010-exit.                                           
004190     if       Vac-Emp-Cnt >= Vac-Max-Emp                                  
004200              move 9 to Vac-Valid-Sw                                      
004210              perform ff010-Write-Reject-Line thru ff010-exit             
004220              go to cc010-exit.                                           
004230     add      1    to Vac-Emp-Cnt.                                        
004240     set      Vac-Emp-Ix to Vac-Emp-Cnt.                                  
004250     move     "A"            to Tbl-Stat (Vac-Emp-Ix).                    
004260     move     Vac-Next-Id    to Tbl-Id (Vac-Emp-Ix).                      
004270     perform  ee050-Move-Trans-To-Table.                                  
004280     add      1    to Vac-Next-Id.                                        
004290     add      1    to Vac-Add-Cnt.                                        
004300     perform  ff020-Write-Accept-Line thru ff020-exit.                    
004310 cc010-exit.  exit.                                                       
004320*                                                                         
004330*        An Update never re-checks the Id itself for uniqueness,          
004340*        only Nss and Curp - the Id is the key, it cannot clash           
004350*        with itself.                                                     
004360*        Update - Id must be present and found, fields replaced           
004370*        wholesale from the transaction, Id itself never changes.         
004380*                                                                         
004390 cc020-Update-Employee.                                                   
004400     move     zero to Vac-Valid-Sw.                                       
004410     if       Etr-Id not > zero                                           
004420              move 8 to Vac-Valid-Sw.                                     
004430     if       Vac-Valid-Sw = zero                                         
004440              perform ee040-Find-Employee thru ee040-exit                 
004450              if   Vac-Found-Sw = zero                                    
004460                   move 7 to Vac-Valid-Sw.                                
004470     if       Vac-Valid-Sw = zero                                         
004480              set  Vac-Emp-Ix to Vac-Found-Ix                             
004490              perform ee010-Validate-Fields    thru ee010-exit.           
004500     if       Vac-Valid-Sw = zero                                         
004510              perform ee020-Check-Nss-Unique   thru ee020-exit.           
004520     if       Vac-Valid-Sw = zero                                         
004530              perform ee030-Check-Curp-Unique  thru ee030-exit.           
004540     if       Vac-Valid-Sw not = zero                                     
004550              perform ff010-Write-Reject-Line thru ff010-exit             
004560              go to cc020-exit.                                           
004570     set      Vac-Emp-Ix to Vac-Found-Ix.                                 
004580     perform  ee050-Move-Trans-To-Table.                                  
004590     add      1    to Vac-Upd-Cnt.                                        
004600     perform  ff020-Write-Accept-Line thru ff020-exit.                    
004610 cc020-exit.  exit.                                                       
004620*                                                                         
004630*        A Deleted Employee can never be Updated again under the          
004640*        same run - EE040 still finds the slot but the slot is            
004650*        no longer Active, so the caller must re-Add instead.             
004660*        Delete - a logical delete only, Tbl-Stat flips to "D" and        
004670*        the slot is skipped when the New master is written.              
004680*                                                                         
004690 cc030-Delete-Employee.                                                   
004700     move     zero to Vac-Valid-Sw.                                       
004710     if       Etr-Id not > zero                                           
004720              move 8 to Vac-Valid-Sw.                                     
004730     if       Vac-Valid-Sw = zero                                         
004740              perform ee040-Find-Employee thru ee040-exit                 
004750              if   Vac-Found-Sw = zero                                    
004760                   move 7 to Vac-Valid-Sw.                                
004770     if       Vac-Valid-Sw not = zero                                     
004780              perform ff010-Write-Reject-Line thru ff010-exit             
004790              go to cc030-exit.                                           
004800     move     "D" to Tbl-Stat (Vac-Found-Ix).                             
004810     add      1   to Vac-Del-Cnt.                                         
004820     perform  ff020-Write-Accept-Line thru ff020-exit.                    
004830 cc030-exit.  exit.                                                       
004840*                                                                         
004850*        Checks run in a fixed order and stop at the first                
004860*        failure - an Employee can only ever be rejected for              
004870*        one reason at a time, never a compound message.                  
004880*        Field rules - same checks PYVAC01 runs at settlement, run        
004890*        again here at entry so a bad Employee never gets as far          
004900*        as the master at all - PY-074 added Mothers-Last-Name.           
004910*                                                                         
004920 ee010-Validate-Fields.                                                   
004930     if       Etr-First-Name = spaces                                     
004940              move 1 to Vac-Valid-Sw                                      
004950              go to ee010-exit.                                           
004960     if       Etr-Last-Name = spaces                                      
004970              move 2 to Vac-Valid-Sw                                      
004980              go to ee010-exit.                                           
004990     if       Etr-Department = spaces                                     
005000              move 3 to Vac-Valid-Sw                                      
005010              go to ee010-exit.                                           
005020     if       Etr-Monthly-Salary not > zero                               
005030              move 4 to Vac-Valid-Sw                                      
005040              go to ee010-exit.                                           
005050     move     "H"   to py905-Function.                                    
005060     move     Etr-Hire-Date     to py905-Date-A.                          
005070     move     Vac-Process-Date to py905-Process-Date.                     
005080     call     "py905" using py905-Parms.                                  
005090     if       py905-Reply = "N"                                           
005100              move 5 to Vac-Valid-Sw                                      
005110              go to ee010-exit.                                           
005120     move     "B"   to py905-Function.                                    
005130     move     Etr-Birth-Date    to py905-Date-A.                          
005140     call     "py905" using py905-Parms.                                  
005150     if       py905-Reply = "N"                                           
005160              move 6 to Vac-Valid-Sw                                      
005170              go to ee010-exit.                                           
005180     move     "S"   to py906-Function.                                    
005190     move     spaces            to py906-Value.                           
005200     move     Etr-Nss           to py906-Value.                           
005210     call     "py906" using py906-Parms.                                  
005220     if       py906-Reply = "N"                                           
005230              move 10 to Vac-Valid-Sw                                     
005240              go to ee010-exit.                                           
005250     move     "C"   to py906-Function.                                    
005260     move     spaces            to py906-Value.                           
005270     move     Etr-Curp          to py906-Value.                           
005280     call     "py906" using py906-Parms.                                  
005290     if       py906-Reply = "N"                                           
005300              move 11 to Vac-Valid-Sw                                     
005310              go to ee010-exit.                                           
005320     move     py906-Value       to Etr-Curp.                              
005330 ee010-exit.  exit.                                                       
005340*                                                                         
005350*        on Update by the Id compare - see EE031 for the Curp             
005360*        equivalent, kept separate so each has its own reject.            
005370*        Nss must be unique across the live table - self excluded         
005380*        on Update by the Id compare.                                     
005390*                                                                         
005400 ee020-Check-Nss-Unique.                                                  
005410     move     zero to Vac-Found-Sw.                                       
005420     perform  ee021-Scan-One-Nss thru ee021-exit                          
005430              varying Vac-Emp-Fx from 1 by 1                              
005440              until Vac-Emp-Fx > Vac-Emp-Cnt                              
005450              or    Vac-Found-Sw = 1.                                     
005460     if       Vac-Found-Sw = 1                                            
005470              move 12 to Vac-Valid-Sw.                                    
005480 ee020-exit.  exit.                                                       
005490*                                                                         
005500*        Tests one table slot for a clashing Nss - Deleted slots          
005510*        are skipped, the Employee's own slot excludes itself.            
005520 ee021-Scan-One-Nss.                                                      
005530     if       Tbl-Active (Vac-Emp-Fx)                                     
005540       and    Tbl-Nss (Vac-Emp-Fx) = Etr-Nss                              
005550       and    Tbl-Id (Vac-Emp-Fx)  not = Etr-Id                           
005560              move 1 to Vac-Found-Sw.                                     
005570 ee021-exit.  exit.                                                       
005580*                                                                         
005590*        Curp must be unique too - PY-081 raised by Legal.                
005600*                                                                         
005610 ee030-Check-Curp-Unique.                                                 
005620     move     zero to Vac-Found-Sw.                                       
005630     perform  ee031-Scan-One-Curp thru ee031-exit                         
005640              varying Vac-Emp-Fx from 1 by 1                              
005650              until Vac-Emp-Fx > Vac-Emp-Cnt                              
005660              or    Vac-Found-Sw = 1.                                     
005670     if       Vac-Found-Sw = 1                                            
005680              move 13 to Vac-Valid-Sw.                                    
005690 ee030-exit.  exit.                                                       
005700*                                                                         
005710*        Tests one table slot for a clashing Curp - same shape as         
005720*        EE021 above, kept as a separate paragraph since the two          
005730*        checks can fire independently with different reasons.            
005740 ee031-Scan-One-Curp.                                                     
005750     if       Tbl-Active (Vac-Emp-Fx)                                     
005760       and    Tbl-Curp (Vac-Emp-Fx) = Etr-Curp                            
005770       and    Tbl-Id (Vac-Emp-Fx)   not = Etr-Id                          
005780              move 1 to Vac-Found-Sw.                                     
005790 ee031-exit.  exit.                                                       
005800*                                                                         
005810*        Finds the table slot for an Update/Delete Id, keeps it           
005820*        in Vac-Found-Ix - the Perform Varying Index has run on           
005830*        one past the match by the time the loop test stops it.           
005840*                                                                         
005850 ee040-Find-Employee.                                                     
005860     move     zero to Vac-Found-Sw.                                       
005870     perform  ee041-Scan-One-Id thru ee041-exit                           
005880              varying Vac-Emp-Fx from 1 by 1                              
005890              until Vac-Emp-Fx > Vac-Emp-Cnt                              
005900              or    Vac-Found-Sw = 1.                                     
005910 ee040-exit.  exit.                                                       
005920*                                                                         
005930*        Tests one table slot for the wanted Id - the match is            
005940*        captured into Vac-Found-Ix here, inside the scan body,           
005950*        not left to the Perform Varying index afterwards.                
005960 ee041-Scan-One-Id.                                                       
005970     if       Tbl-Active (Vac-Emp-Fx)                                     
005980       and    Tbl-Id (Vac-Emp-Fx) = Etr-Id                                
005990              move 1 to Vac-Found-Sw                                      
006000              move Vac-Emp-Fx to Vac-Found-Ix.                            
006010 ee041-exit.  exit.                                                       
006020*                                                                         
006030*        every field the transaction carries except the Id -              
006040*        the Id is set by the caller before this runs.                    
006050*        Common field copy, transaction into slot Vac-Emp-Ix.             
006060*        shared by Add and Update so the two never drift apart.           
006070*                                                                         
006080 ee050-Move-Trans-To-Table.                                               
006090     move     Etr-First-Name    to Tbl-First-Name (Vac-Emp-Ix).           
006100     move     Etr-Last-Name     to Tbl-Last-Name (Vac-Emp-Ix).            
006110     move     Etr-Mothers-Last-Name                                       
006120                        to Tbl-Mothers-Last-Name (Vac-Emp-Ix).            
006130     move     Etr-Hire-Date     to Tbl-Hire-Date (Vac-Emp-Ix).            
006140     move     Etr-Birth-Date    to Tbl-Birth-Date (Vac-Emp-Ix).           
006150     move     Etr-Nss           to Tbl-Nss (Vac-Emp-Ix).                  
006160     move     Etr-Curp          to Tbl-Curp (Vac-Emp-Ix).                 
006170     move     Etr-Department    to Tbl-Department (Vac-Emp-Ix).           
006180     move     Etr-Monthly-Salary                                          
006190                        to Tbl-Monthly-Salary (Vac-Emp-Ix).               
006200*                                                                         
006210*        List - produces the master Listing in Last/First Name            
006220*        order, active Employees only, via an internal Sort.              
006230*                                                                         
006240 dd010-List-Master.                                                       
006250     sort     Vac-Work-File                                               
006260              on ascending key Srt-Last-Name Srt-First-Name               
006270              input procedure dd020-Release-Active-Entries                
006280              output procedure dd030-Write-Sorted-Listing.                
006290 dd010-exit.  exit.                                                       
006300*                                                                         
006310*        Input procedure for the Sort - walks the whole table once        
006320*        and Releases every active Employee, Deleted slots never          
006330*        reach the work file at all.                                      
006340 dd020-Release-Active-Entries.                                            
006350     perform  dd021-Release-One-Entry thru dd021-exit                     
006360              varying Vac-Emp-Ix from 1 by 1                              
006370              until Vac-Emp-Ix > Vac-Emp-Cnt.                             
006380 dd020-exit.  exit.                                                       
006390*                                                                         
006400*        Releases one table slot, only if still Active.                   
006410 dd021-Release-One-Entry.                                                 
006420     if       Tbl-Active (Vac-Emp-Ix)                                     
006430              move Tbl-Last-Name (Vac-Emp-Ix)  to Srt-Last-Name           
006440              move Tbl-First-Name (Vac-Emp-Ix) to Srt-First-Name          
006450              move Tbl-Id (Vac-Emp-Ix)         to Srt-Id                  
006460              move Tbl-Department (Vac-Emp-Ix) to Srt-Department          
006470              move Tbl-Nss (Vac-Emp-Ix)        to Srt-Nss                 
006480              move Tbl-Hire-Date (Vac-Emp-Ix)  to Srt-Hire-Date           
006490              release Srt-List-Entry.                                     
006500 dd021-exit.  exit.                                                       
006510*                                                                         
006520*        Output procedure for the Sort - heading first, then one          
006530*        Return/Write pair per sorted Employee until the Sort             
006540*        itself reports End.                                              
006550 dd030-Write-Sorted-Listing.                                              
006560     move     zero to Vac-Eof-Sw.                                         
006570     perform  dd031-Write-List-Heading thru dd031-exit.                   
006580     perform  dd032-Return-One-Sorted.                                    
006590     perform  dd033-Write-One-Listing  thru dd033-exit                    
006600              until Vac-Eof-Sw = 1.                                       
006610 dd030-exit.  exit.                                                       
006620*                                                                         
006630*        Two heading lines - title and run Date, then the column          
006640*        captions - built up by reference modification same as            
006650*        every print line in this run.                                    
006660 dd031-Write-List-Heading.                                                
006670     move     spaces to Vac-List-Work.                                    
006680     move     "EMPLOYEE MASTER LISTING" to Vac-List-Work (1:24).          
006690     move     Vac-Process-Date          to Vac-List-Work (30:8).          
006700     write    Vac-Maint-List-File from Vac-List-Work.                     
006710     move     spaces to Vac-List-Work.                                    
006720     move     "LAST NAME"    to Vac-List-Work (1:30).                     
006730     move     "FIRST NAME"   to Vac-List-Work (32:30).                    
006740     move     "ID"           to Vac-List-Work (63:5).                     
006750     move     "DEPARTMENT"   to Vac-List-Work (69:20).                    
006760     move     "NSS"          to Vac-List-Work (90:11).                    
006770     move     "HIRE DATE"    to Vac-List-Work (102:8).                    
006780     write    Vac-Maint-List-File from Vac-List-Work.                     
006790 dd031-exit.  exit.                                                       
006800*                                                                         
006810*        One Return from the Sort work file.                              
006820 dd032-Return-One-Sorted.                                                 
006830     return   Vac-Work-File at end move 1 to Vac-Eof-Sw.                  
006840 dd032-exit.  exit.                                                       
006850*                                                                         
006860*        One detail line of the Listing - then primes the next            
006870*        Return so the driving paragraph's Until test is correct.         
006880 dd033-Write-One-Listing.                                                 
006890     move     spaces            to Vac-List-Work.                         
006900     move     Srt-Last-Name     to Vac-List-Work (1:30).                  
006910     move     Srt-First-Name    to Vac-List-Work (32:30).                 
006920     move     Srt-Id            to Vac-List-Work (63:5).                  
006930     move     Srt-Department    to Vac-List-Work (69:20).                 
006940     move     Srt-Nss           to Vac-List-Work (90:11).                 
006950     move     Srt-Hire-Date     to Vac-List-Work (102:8).                 
006960     write    Vac-Maint-List-File from Vac-List-Work.                     
006970     perform  dd032-Return-One-Sorted.                                    
006980 dd033-exit.  exit.                                                       
006990*                                                                         
007000*        Vac-Rsn-Work is only there to keep the Evaluate's Move           
007010*        targets short enough to fit one printed line each -              
007020*        it carries no meaning once written out to the Listing.           
007030*        Reject line - one line per failed transaction, reason            
007040*        spelled out so an Operator can fix the input, resubmit.          
007050*                                                                         
007060 ff010-Write-Reject-Line.                                                 
007070     move     spaces to Vac-List-Work.                                    
007080     move     "REJECT"          to Vac-List-Work (1:6).                   
007090     move     Etr-Trans-Code    to Vac-List-Work (8:1).                   
007100     move     Etr-Id            to Vac-List-Work (10:5).                  
007110     move     spaces to Vac-Rsn-Work.                                     
007120     evaluate Vac-Valid-Sw                                                
007130         when 1  move "FIRST NAME BLANK"        to Vac-Rsn-Work           
007140         when 2  move "LAST NAME BLANK"         to Vac-Rsn-Work           
007150         when 3  move "DEPARTMENT BLANK"        to Vac-Rsn-Work           
007160         when 4  move "SALARY NOT POSITIVE"     to Vac-Rsn-Work           
007170         when 5  move "HIRE DATE INVALID"       to Vac-Rsn-Work           
007180         when 6  move "BIRTH DATE/AGE INVALID"  to Vac-Rsn-Work           
007190         when 7  move "ID NOT ON FILE"          to Vac-Rsn-Work           
007200         when 8  move "ID NOT POSITIVE"         to Vac-Rsn-Work           
007210         when 9  move "MASTER TABLE FULL"       to Vac-Rsn-Work           
007220         when 10 move "NSS FORMAT INVALID"      to Vac-Rsn-Work           
007230         when 11 move "CURP FORMAT INVALID"     to Vac-Rsn-Work           
007240         when 12 move "NSS ALREADY ON FILE"     to Vac-Rsn-Work           
007250         when 13 move "CURP ALREADY ON FILE"    to Vac-Rsn-Work           
007260         when other                                                       
007270                 move "TRANSACTION CODE INVALID" to Vac-Rsn-Work          
007280     end-evaluate.                                                        
007290     move     Vac-Rsn-Work to Vac-List-Work (16:30).                      
007300     add      1 to Vac-Rej-Cnt.                                           
007310     write    Vac-Maint-List-File from Vac-List-Work.                     
007320 ff010-exit.  exit.                                                       
007330*                                                                         
007340*        List transactions never reach here - the Listing itself          
007350*        is confirmation enough, no separate Accept line for it.          
007360*        Accept line - confirms what happened, same layout as the         
007370*        reject line so the two read together down the Listing.           
007380*                                                                         
007390 ff020-Write-Accept-Line.                                                 
007400     move     spaces to Vac-List-Work.                                    
007410     evaluate Etr-Trans-Code                                              
007420         when  "A" move "ADDED  "  to Vac-List-Work (1:7)                 
007430         when  "U" move "UPDATED"  to Vac-List-Work (1:7)                 
007440         when  "D" move "DELETED"  to Vac-List-Work (1:7)                 
007450     end-evaluate.                                                        
007460     move     Etr-Trans-Code    to Vac-List-Work (8:1).                   
007470     move     Etr-Id            to Vac-List-Work (10:5).                  
007480     move     Etr-Last-Name     to Vac-List-Work (16:30).                 
007490     write    Vac-Maint-List-File from Vac-List-Work.                     
007500 ff020-exit.  exit.                                                       
007510*                                                                         
