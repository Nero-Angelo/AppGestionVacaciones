000010*****************************************************************         
000020*                                                                *        
000030*             Vacation Calculation & Report  (Batch)            *         
000040*                                                                *        
000050*****************************************************************         
000060*                                                                         
000070 identification          division.                                        
000080*===============================                                          
000090*                                                                         
000100      program-id.         pyvac01.                                        
000110      author.             V B Coen FBCS, FIDM, FIDPM.                     
000120      installation.       Vacation System - Head Office.                  
000130      date-written.       18/03/1987.                                     
000140      date-compiled.                                                      
000150      security.           Copyright (C) 1987-2026, Vincent B Coen.        
000160*                        For Applewood Computers.                         
000170*                        Distributed under the GNU General Public         
000180*                        License.  See the file COPYING for               
000190*                        details.                                         
000200*                                                                         
000210*    remarks.            Reads the run parameters and the                 
000220*                        Employee master, rates each Employee's           
000230*                        vacation entitlement under the Ley               
000240*                        Federal del Trabajo, and prints the              
000250*                        settlement report and reject listing.            
000260*                        Employee is sorted by Department then            
000270*                        surname for the report's control break.          
000280*                                                                         
000290*    called modules.     py905.  Date validation/seniority.               
000300*                        py906.  Nss/Curp format.                         
000310*                                                                         
000320*    functions used.     none - see changes 18/03/1999.                   
000330*                                                                         
000340*    files used.         Vac-Param-File.    Run parameters.               
000350*                        Vac-Employee-File. Employee master.              
000360*                        Vac-Report-File.   Settlement report.            
000370*                        Vac-Reject-File.   Reject listing.               
000380*                        Vac-Work-File.     Sort work (Dept/              
000390*                                           surname order).               
000400*                                                                         
000410* changes:                                                                
000420* 18/03/1987 vbc - 1.00 Created - cut down from VACPRINT, screen  REL1.00 
000430*                sizing/CRT logic dropped, this run is batch only.        
000440* 02/09/1990 jrt - 1.01 Added Reject listing, run was silently    REL1.01 
000450*                dropping bad Employee with no audit trail -              
000460*                PY-071.                                                  
000470* 18/03/1999 vbc - 1.02 Year 2000 readiness review - all Dates    REL1.02 
000480*                carried as 9(8) CCYYMMDD throughout, no 2-digit          
000490*                Year fields in this run, pass.                           
000500* 30/06/2009 mhn - 1.03 Report widened to 132 Cols per house      REL1.03 
000510*                print standard, was still 120 from the old               
000520*                Basic port.                                              
000530* 14/02/2014 swk - 1.04 Ticket VAC-118 - Vacation-Days table now  REL1.04 
000540*                table driven off Art 76, was a string of IFs.            
000550* 18/03/2026 vbc - 1.05 Adapted for new Vacation System - params, REL1.05 
000560*                rating engine & Dept control break replace the           
000570*                old hourly/sick-leave accumulators of VACPRINT.          
000580* 10/08/2026 vbc - 1.06 Removed leftover C01 Top-Of-Form           REL1.06
000590*                mnemonic-name, carried over from VACPRINT's              
000600*                old screen-paging days and never referenced              
000610*                in a batch-only run - PY-091, no dead                    
000620*                Special-Names left sat unused here.                      
000630*                                                                         
000640 environment              division.                                       
000650*================================                                         
000660*                                                                         
000670 configuration            section.                                        
000680 source-computer.        applewood-3000.                                  
000690 object-computer.        applewood-3000.                                  
000700*                                                                         
000710 input-output             section.                                        
000720 file-control.                                                            
000730*                                                                         
000740     select   Vac-Param-File    assign  "VACPR1"                          
000750                                 organization line sequential             
000760                                 status  Vac-Pr1-Status.                  
000770     select   Vac-Employee-File assign  "VACEMP"                          
000780                                 organization line sequential             
000790                                 status  Vac-Emp-Status.                  
000800     select   Vac-Report-File   assign  "VACRPT"                          
000810                                 organization line sequential             
000820                                 status  Vac-Rpt-Status.                  
000830     select   Vac-Reject-File   assign  "VACREJ"                          
000840                                 organization line sequential             
000850                                 status  Vac-Rej-Status.                  
000860     select   Vac-Work-File     assign  "VACSRT".                         
000870*                                                                         
000880 data                     division.                                       
000890*================================                                         
000900*                                                                         
000910 file                    section.                                         
000920*                                                                         
000930 fd  Vac-Param-File.                                                      
000940 copy "wsvacpr1.cob".                                                     
000950*                                                                         
000960 fd  Vac-Employee-File.                                                   
000970 copy "wsvacemp.cob".                                                     
000980*                                                                         
000990 fd  Vac-Report-File                                                      
001000     reports are Vac-Vacation-Report.                                     
001010*                                                                         
001020 fd  Vac-Reject-File.                                                     
001030*           One line per bad Employee - PY-071, the run used              
001040*           to drop these silently with no audit trail at all.            
001050 01  Vac-Reject-Line.                                                     
001060     03  Rej-Employee-Id      pic 9(5).                                   
001070     03  Rej-Reason           pic x(50).                                  
001080*               the first rule BB040 fails, one reason only,              
001090*               no point stacking every failing check up.                 
001100     03  filler               pic x(77).                                  
001110 01  Vac-Reject-Line-Alt redefines Vac-Reject-Line                        
001120                              pic x(132).                                 
001130*                                                                         
001140 sd  Vac-Work-File.                                                       
001150 01  Srt-Employee-Detail.                                                 
001160     03  Srt-Department       pic x(20).                                  
001170     03  Srt-Last-Name        pic x(30).                                  
001180     03  Srt-First-Name       pic x(30).                                  
001190     03  Srt-Employee-Name    pic x(62).                                  
001200*               First/Last/Mother's-Last strung together in               
001210*               BB060 - held here so CC030 never touches a                
001220*               raw Employee-master field directly.                       
001230     03  Srt-Hire-Date        pic 9(8).                                   
001240     03  Srt-Nss              pic x(11).                                  
001250     03  Srt-Years-Worked     pic 9(2).                                   
001260     03  Srt-Vacation-Days    pic 9(2).                                   
001270     03  Srt-Daily-Salary     pic s9(7)v99.                               
001280*               Monthly salary divided by 30 flat, no working-            
001290*               days calendar - Art 89 simplification.                    
001300     03  Srt-Vacation-Pct     pic 9(3).                                   
001310     03  Srt-Vacation-Amount  pic s9(9)v99.                               
001320*               Daily rate times the Art 76 days earned.                  
001330     03  Srt-Vacation-Premium pic s9(9)v99.                               
001340     03  Srt-Total            pic s9(9)v99.                               
001350     03  filler               pic x(20).                                  
001360*                                                                         
001370 working-storage          section.                                        
001380*-------------------------------                                          
001390*                                                                         
001400 77  Vac-Read-Cnt             pic 9(5)   comp value zero.                 
001410*           run totals, carried into the Final footing group              
001420*           below rather than accumulated inside the Report               
001430*           Writer itself.                                                
001440 77  Vac-Reject-Cnt           pic 9(5)   comp value zero.                 
001450 77  Vac-Process-Cnt          pic 9(5)   comp value zero.                 
001460 77  Vac-Eof-Sw               pic 9      comp value zero.                 
001470 77  Vac-Valid-Sw             pic 9      comp value zero.                 
001480*                                                                         
001490 01  Vac-Status-Grp.                                                      
001500     03  Vac-Pr1-Status       pic xx     value zero.                      
001510*           four File-Status bytes, one per file this run                 
001520*           has open at any one time.                                     
001530     03  Vac-Emp-Status       pic xx     value zero.                      
001540     03  Vac-Rpt-Status       pic xx     value zero.                      
001550     03  Vac-Rej-Status       pic xx     value zero.                      
001560*                                                                         
001570*           Params held after Vac-Param-File is closed                    
001580*                                                                         
001590 01  Vac-Process-Date          pic 9(8).                                  
001600 01  Vac-Process-Date-Grp redefines Vac-Process-Date.                     
001610     03  Vac-Pd-Ccyy           pic 9(4).                                  
001620     03  Vac-Pd-Mm             pic 99.                                    
001630     03  Vac-Pd-Dd             pic 99.                                    
001640 01  Vac-Heading-Date          pic x(10) value spaces.                    
001650*           dd/mm/ccyy for the page heading only - every                  
001660*           other Date in this run stays plain ccyymmdd.                  
001670*                                                                         
001680 01  Vac-Premium-Pct           pic 9(3)   value zero.                     
001690*           from the Parameter record, checked against the                
001700*           25-100 range in BB040 same as any other field.                
001710 01  Vac-Dept-Sv               pic x(20)  value spaces.                   
001720*           carries the control field across into the Report              
001730*           Writer, which cannot see Srt-Department once the              
001740*           Sort work record itself has gone out of scope.                
001750*                                                                         
001760*           Vacation-days by Seniority - Ley Federal del                  
001770*           Trabajo, Art 76 - upper Year bound then days                  
001780*           earned for that bracket.                                      
001790*                                                                         
001800 01  Vac-Days-Tbl-Lit.                                                    
001810     03  filler  pic 99 value 00.  03  filler  pic 99 value 00.           
001820     03  filler  pic 99 value 01.  03  filler  pic 99 value 12.           
001830     03  filler  pic 99 value 02.  03  filler  pic 99 value 14.           
001840     03  filler  pic 99 value 03.  03  filler  pic 99 value 16.           
001850     03  filler  pic 99 value 04.  03  filler  pic 99 value 18.           
001860     03  filler  pic 99 value 05.  03  filler  pic 99 value 20.           
001870     03  filler  pic 99 value 10.  03  filler  pic 99 value 22.           
001880     03  filler  pic 99 value 15.  03  filler  pic 99 value 24.           
001890     03  filler  pic 99 value 20.  03  filler  pic 99 value 26.           
001900     03  filler  pic 99 value 25.  03  filler  pic 99 value 28.           
001910     03  filler  pic 99 value 30.  03  filler  pic 99 value 30.           
001920     03  filler  pic 99 value 99.  03  filler  pic 99 value 32.           
001930 01  Vac-Days-Tbl redefines Vac-Days-Tbl-Lit.                             
001940     03  Vac-Days-Ent          occurs 12                                  
001950                                indexed by Vac-Days-Ix.                   
001960         05  Vac-Tbl-Max-Yrs    pic 99.                                   
001970         05  Vac-Tbl-Days       pic 99.                                   
001980*                                                                         
001990 copy "wsvacres.cob".                                                     
002000 copy "wspy905.cob".                                                      
002010 copy "wspy906.cob".                                                      
002020*                                                                         
002030 procedure division.                                                      
002040*=====================================                                    
002050*                                                                         
002060*        Job driver - open, read params, run the one big Sort             
002070*        with Validate/Rate on the way in & Report Writer on              
002080*        the way out, stop.  Same AA/BB/CC letter scheme as               
002090*        the table-maintenance programs in this system.                   
002100 aa000-Main.                                                              
002110     perform  aa010-Open-Vac-Files.                                       
002120     perform  aa020-Read-Vac-Params.                                      
002130     open     output  Vac-Report-File.                                    
002140     open     output  Vac-Reject-File.                                    
002150     initiate Vac-Vacation-Report.                                        
002160     sort     Vac-Work-File                                               
002170              on ascending key Srt-Department                             
002180                                Srt-Last-Name                             
002190                                Srt-First-Name                            
002200              input  procedure bb010-Validate-And-Rate                    
002210              output procedure cc010-Report-Sorted-Employees.             
002220     terminate Vac-Vacation-Report.                                       
002230     perform  aa090-Close-And-Stop.                                       
002240*                                                                         
002250*        Opens the Param and Employee files, aborts the run               
002260*        on either being missing - see PY-071 changes note.               
002270*                                                                         
002280 aa010-Open-Vac-Files.                                                    
002290     open     input   Vac-Param-File.                                     
002300     if       Vac-Pr1-Status not = "00"                                   
002310              display "PY001 Parameter file not found -"                  
002320              display "      run aborted"                                 
002330              move    16 to return-code                                   
002340              goback.                                                     
002350     open     input   Vac-Employee-File.                                  
002360     if       Vac-Emp-Status not = "00"                                   
002370              display "PY003 Employee file not found -"                   
002380              display "      run aborted"                                 
002390              close   Vac-Param-File                                      
002400              move    16 to return-code                                   
002410              goback.                                                     
002420 aa010-exit.  exit.                                                       
002430*                                                                         
002440*        Reads the one Param record, "today" and the Vacation             
002450*        premium Percentage, then closes the file - VACPR1                
002460*        only ever holds one record, RRN = 1.                             
002470*                                                                         
002480 aa020-Read-Vac-Params.                                                   
002490     read     Vac-Param-File                                              
002500              at end                                                      
002510              display "PY002 Parameter file empty -"                      
002520              display "      run aborted"                                 
002530              move    16 to return-code                                   
002540              goback.                                                     
002550     move     Vpr1-Process-Date to Vac-Process-Date.                      
002560     move     Vpr1-Premium-Pct  to Vac-Premium-Pct.                       
002570     close    Vac-Param-File.                                             
002580     move     Vac-Pd-Mm   to Vac-Heading-Date (1:2).                      
002590     move     "/"         to Vac-Heading-Date (3:1).                      
002600     move     Vac-Pd-Dd   to Vac-Heading-Date (4:2).                      
002610     move     "/"         to Vac-Heading-Date (6:1).                      
002620     move     Vac-Pd-Ccyy to Vac-Heading-Date (7:4).                      
002630 aa020-exit.  exit.                                                       
002640*                                                                         
002650*        Stops the run - TERMINATE already fired the Final                
002660*        footing above, this just closes the files down.                  
002670*                                                                         
002680 aa090-Close-And-Stop.                                                    
002690     close    Vac-Employee-File.                                          
002700     close    Vac-Report-File.                                            
002710     close    Vac-Reject-File.                                            
002720     move     zero to return-code.                                        
002730     goback.                                                              
002740*                                                                         
002750*        SORT input procedure - reads the Employee master once,           
002760*        validates & rates each record, Releases good records             
002770*        to the Work file for Department/surname order, writes            
002780*        bad ones straight to the Reject listing.                         
002790*                                                                         
002800 bb010-Validate-And-Rate.                                                 
002810     move     zero to Vac-Eof-Sw.                                         
002820     perform  bb020-Read-One-Employee.                                    
002830     perform  bb030-Validate-And-Rate-Loop                                
002840              thru bb030-exit                                             
002850              until Vac-Eof-Sw = 1.                                       
002860 bb010-exit.  exit.                                                       
002870*                                                                         
002880*        One read of the Employee master - counted here so                
002890*        Vac-Read-Cnt always matches what was actually read,              
002900*        Eof included.                                                    
002910 bb020-Read-One-Employee.                                                 
002920     read     Vac-Employee-File                                           
002930              at end                                                      
002940              move 1 to Vac-Eof-Sw.                                       
002950     if       Vac-Eof-Sw = 0                                              
002960              add  1 to Vac-Read-Cnt.                                     
002970 bb020-exit.  exit.                                                       
002980*                                                                         
002990*        One Employee record all the way through - either a               
003000*        Reject line or a Released Work record comes out,                 
003010*        never both.                                                      
003020 bb030-Validate-And-Rate-Loop.                                            
003030     move     zero to Vac-Valid-Sw.                                       
003040     perform  bb040-Validate-Employee thru bb040-exit.                    
003050     if       Vac-Valid-Sw not = 0                                        
003060              perform bb050-Write-Reject thru bb050-exit                  
003070     else                                                                 
003080              perform bb060-Rate-Employee thru bb060-exit                 
003090              release Srt-Employee-Detail                                 
003100              add     1 to Vac-Process-Cnt                                
003110     end-if.                                                              
003120     perform  bb020-Read-One-Employee.                                    
003130 bb030-exit.  exit.                                                       
003140*                                                                         
003150*        Field validation per the Ley Federal del Trabajo -               
003160*        Vac-Valid-Sw stays zero while the record is good, and            
003170*        is set to the first reason hit - only one reason is              
003180*        reported per rejected record.                                    
003190*                                                                         
003200*        Name/Department/Salary blanks checked first since                
003210*        they cost nothing, then the two py905 Date calls,                
003220*        then py906 for Nss then Curp - cheapest checks go                
003230*        first so a bad record rejects as early as possible.              
003240 bb040-Validate-Employee.                                                 
003250     if       Emp-First-Name = spaces                                     
003260              move 1 to Vac-Valid-Sw                                      
003270              go to bb040-exit.                                           
003280     if       Emp-Last-Name = spaces                                      
003290              move 2 to Vac-Valid-Sw                                      
003300              go to bb040-exit.                                           
003310     if       Emp-Department = spaces                                     
003320              move 3 to Vac-Valid-Sw                                      
003330              go to bb040-exit.                                           
003340     if       Emp-Monthly-Salary not > zero                               
003350              move 4 to Vac-Valid-Sw                                      
003360              go to bb040-exit.                                           
003370     move     "H" to py905-Function.                                      
003380     move     Emp-Hire-Date to py905-Date-A.                              
003390     move     Vac-Process-Date to py905-Process-Date.                     
003400     call     "py905" using py905-Parms.                                  
003410     if       py905-Reply = "N"                                           
003420              move 5 to Vac-Valid-Sw                                      
003430              go to bb040-exit.                                           
003440     move     "B" to py905-Function.                                      
003450     move     Emp-Birth-Date to py905-Date-A.                             
003460     call     "py905" using py905-Parms.                                  
003470     if       py905-Reply = "N"                                           
003480              move 6 to Vac-Valid-Sw                                      
003490              go to bb040-exit.                                           
003500     move     "S" to py906-Function.                                      
003510     move     Emp-Nss to py906-Value.                                     
003520     call     "py906" using py906-Parms.                                  
003530     if       py906-Reply = "N"                                           
003540              move 7 to Vac-Valid-Sw                                      
003550              go to bb040-exit.                                           
003560     move     "C" to py906-Function.                                      
003570     move     Emp-Curp to py906-Value.                                    
003580     call     "py906" using py906-Parms.                                  
003590     move     py906-Value to Emp-Curp.                                    
003600     if       py906-Reply = "N"                                           
003610              move 8 to Vac-Valid-Sw                                      
003620              go to bb040-exit.                                           
003630     if       Vac-Premium-Pct < 25 or > 100                               
003640              move 9 to Vac-Valid-Sw.                                     
003650 bb040-exit.  exit.                                                       
003660*                                                                         
003670*        Writes one line to the Reject listing, reason text               
003680*        keyed off Vac-Valid-Sw.                                          
003690*                                                                         
003700*        Reason text is plain English, not a code - VAC-Ops               
003710*        read this listing directly, no cross reference sheet             
003720*        kept anywhere else for it.                                       
003730 bb050-Write-Reject.                                                      
003740     move     Emp-Id to Rej-Employee-Id.                                  
003750     evaluate Vac-Valid-Sw                                                
003760       when 1 move "First name missing" to Rej-Reason                     
003770       when 2 move "Last name missing" to Rej-Reason                      
003780       when 3 move "Department missing" to Rej-Reason                     
003790       when 4 move "Monthly salary not positive" to Rej-Reason            
003800       when 5 move "Hire date invalid or future" to Rej-Reason            
003810       when 6 move "Birth date invalid, age under 14"                     
003820                    to Rej-Reason                                         
003830       when 7 move "Nss not 11 digits" to Rej-Reason                      
003840       when 8 move "Curp not 18 alphanumerics" to Rej-Reason              
003850       when 9 move "Premium percentage out of range"                      
003860                    to Rej-Reason                                         
003870       when other move "Rejected" to Rej-Reason                           
003880     end-evaluate.                                                        
003890     write    Vac-Reject-Line.                                            
003900     add      1 to Vac-Reject-Cnt.                                        
003910 bb050-exit.  exit.                                                       
003920*                                                                         
003930*        Rates one accepted Employee & loads the Work record -            
003940*        years worked (py905 "Y"), days earned (Art 76 table),            
003950*        daily salary, Vacation amount, premium & total.                  
003960*                                                                         
003970*        Years-worked comes back from py905 Function Y, not               
003980*        recomputed here - one Routine, one set of Art 76                 
003990*        rounding rules, shared with the validation call above.           
004000 bb060-Rate-Employee.                                                     
004010     move     "Y" to py905-Function.                                      
004020     move     Emp-Hire-Date to py905-Date-A.                              
004030     move     Vac-Process-Date to py905-Process-Date.                     
004040     call     "py905" using py905-Parms.                                  
004050     move     py905-Years-Worked to Srt-Years-Worked.                     
004060     perform  bb070-Lookup-Vacation-Days thru bb070-exit.                 
004070     compute  Srt-Daily-Salary rounded =                                  
004080              Emp-Monthly-Salary / 30.                                    
004090     compute  Srt-Vacation-Amount rounded =                               
004100              Srt-Daily-Salary * Srt-Vacation-Days.                       
004110     compute  Srt-Vacation-Premium rounded =                              
004120              Srt-Vacation-Amount * Vac-Premium-Pct / 100.                
004130     compute  Srt-Total rounded =                                         
004140              Srt-Vacation-Amount + Srt-Vacation-Premium.                 
004150     move     Emp-Department  to Srt-Department.                          
004160     move     Emp-Last-Name   to Srt-Last-Name.                           
004170     move     Emp-First-Name  to Srt-First-Name.                          
004180     move     Vac-Premium-Pct to Srt-Vacation-Pct.                        
004190     move     Emp-Hire-Date   to Srt-Hire-Date.                           
004200     move     Emp-Nss         to Srt-Nss.                                 
004210     move     spaces          to Srt-Employee-Name.                       
004220     string   Emp-First-Name  delimited by "  "                           
004230              " "             delimited by size                           
004240              Emp-Last-Name   delimited by "  "                           
004250              into Srt-Employee-Name.                                     
004260     if       Emp-Mothers-Last-Name not = spaces                          
004270              unstring Srt-Employee-Name delimited by "  "                
004280                       into Srt-Employee-Name                             
004290              string   Srt-Employee-Name delimited by "  "                
004300                       " "                delimited by size               
004310                       Emp-Mothers-Last-Name delimited by "  "            
004320                       into Srt-Employee-Name                             
004330              end-string                                                  
004340     end-if.                                                              
004350 bb060-exit.  exit.                                                       
004360*                                                                         
004370*        Art 76 bracket SEARCH - table entries ascend by upper            
004380*        Year bound, first bracket not exceeded wins; under 1             
004390*        Year (Srt-Years-Worked = 0) earns zero - VAC-118.                
004400*                                                                         
004410*        Brackets ascend strictly - a Years-Worked value past             
004420*        the last row (over 30) falls through the SEARCH AT               
004430*        END leg and earns the final, highest bracket.                    
004440 bb070-Lookup-Vacation-Days.                                              
004450     if       Srt-Years-Worked = 0                                        
004460              move 0 to Srt-Vacation-Days                                 
004470              go to bb070-exit.                                           
004480     set      Vac-Days-Ix to 1.                                           
004490     search   Vac-Days-Ent at end                                         
004500              move 32 to Srt-Vacation-Days                                
004510              when Srt-Years-Worked <=                                    
004520                   Vac-Tbl-Max-Yrs (Vac-Days-Ix)                          
004530                   move Vac-Tbl-Days (Vac-Days-Ix)                        
004540                        to Srt-Vacation-Days.                             
004550 bb070-exit.  exit.                                                       
004560*                                                                         
004570*        SORT output procedure - returns each rated Employee              
004580*        in Department/surname order & GENERATEs the detail               
004590*        line, Report Writer carries Department & Final totals            
004600*        automatically off the Sum clauses below.                         
004610*                                                                         
004620*        Output procedure for the Sort - GENERATE in CC030                
004630*        drives the Dept control break and both page and                  
004640*        Final footing automatically, nothing summed by hand.             
004650 cc010-Report-Sorted-Employees.                                           
004660     move     zero to Vac-Eof-Sw.                                         
004670     perform  cc020-Return-One-Sorted.                                    
004680     perform  cc030-Report-One-Sorted                                     
004690              thru cc030-exit                                             
004700              until Vac-Eof-Sw = 1.                                       
004710 cc010-exit.  exit.                                                       
004720*                                                                         
004730*        One Return from the Sort work file.                              
004740 cc020-Return-One-Sorted.                                                 
004750     return   Vac-Work-File                                               
004760              at end                                                      
004770              move 1 to Vac-Eof-Sw.                                       
004780 cc020-exit.  exit.                                                       
004790*                                                                         
004800*        Vac-Dept-Sv is moved before GENERATE fires so the                
004810*        control heading/footing above sees the right                     
004820*        Department on the break, not the previous one.                   
004830 cc030-Report-One-Sorted.                                                 
004840     move     Srt-Department       to Res-Department.                     
004850     move     Srt-Employee-Name    to Res-Employee-Name.                  
004860     move     Srt-Hire-Date        to Res-Hire-Date.                      
004870     move     Srt-Nss              to Res-Nss.                            
004880     move     Srt-Years-Worked     to Res-Years-Worked.                   
004890     move     Srt-Vacation-Days    to Res-Vacation-Days.                  
004900     move     Srt-Daily-Salary     to Res-Daily-Salary.                   
004910     move     Srt-Vacation-Pct     to Res-Vacation-Pct.                   
004920     move     Srt-Vacation-Amount  to Res-Vacation-Amount.                
004930     move     Srt-Vacation-Premium to Res-Vacation-Premium.               
004940     move     Srt-Total            to Res-Total.                          
004950     move     Srt-Department       to Vac-Dept-Sv.                        
004960     generate Vac-Detail.                                                 
004970     perform  cc020-Return-One-Sorted.                                    
004980 cc030-exit.  exit.                                                       
004990*                                                                         
005000 report section.                                                          
005010*--------------                                                           
005020*                                                                         
005030 rd  Vac-Vacation-Report                                                  
005040*           Control break is Department, one Total line per               
005050*           Department plus a Grand Total at Final - the                  
005060*           132-col layout matches PY-Reject listing's width.             
005070     control      Vac-Dept-Sv                                             
005080     page limit   56                                                      
005090     heading      1                                                       
005100     first detail 5                                                       
005110     last  detail 54                                                      
005120     footing      56.                                                     
005130*                                                                         
005140 01  Vac-Rpt-Head type page heading.                                      
005150*           Processing Date and Page Number repeat on every               
005160*           page, Premium Pct is the one Param value worth                
005170*           showing an Operator checking output against input.            
005180     03  line  1.                                                         
005190         05  col   1    pic x(15)   value "VACATION SYSTEM".              
005200         05  col  90    pic x(15)   value "Processing Date".              
005210         05  col 106    pic x(10)   source Vac-Heading-Date.              
005220     03  line  2.                                                         
005230         05  col   1    pic x(23)   value                                 
005240                 "Ley Federal del Trabajo".                               
005250         05  col  90    pic x(12)   value "Premium Pct-".                 
005260         05  col 103    pic zz9     source Vac-Premium-Pct.               
005270         05  col 115    pic x(5)    value "Page ".                        
005280         05  col 120    pic zz9     source Page-Counter.                  
005290     03  line  3.                                                         
005300         05  col   1    pic x(27)   value                                 
005310                 "Vacation Settlement Report".                            
005320     03  line  5.                                                         
005330         05  col   1    pic x(13)   value "Employee Name".                
005340         05  col  27    pic x(9)    value "Hire Date".                    
005350         05  col  38    pic x(3)    value "Yrs".                          
005360         05  col  41    pic x(4)    value "Days".                         
005370         05  col  44    pic x(3)    value "Nss".                          
005380         05  col  56    pic x(10)   value "Department".                   
005390         05  col  77    pic x(12)   value "Daily Salary".                 
005400         05  col  87    pic x(10)   value "Vac Amount".                   
005410         05  col  98    pic x(7)    value "Premium".                      
005420         05  col 109    pic x(5)    value "Total".                        
005430*                                                                         
005440 01  Vac-Dept-Head type control heading Vac-Dept-Sv.                      
005450*           fires once per Department change, Report Writer               
005460*           handles the break entirely off the RD control                 
005470*           clause above - no Dept-change test written by hand.           
005480     03  line  plus 2.                                                    
005490         05  col   3    pic x(11)   value "Department ".                  
005500         05  col  14    pic x(20)   source Vac-Dept-Sv.                   
005510*                                                                         
005520 01  Vac-Detail type detail.                                              
005530*           one line per accepted, rated Employee - Rejects               
005540*           never reach the Report Writer at all, they go                 
005550*           straight to Vac-Reject-File out of BB050.                     
005560     03  line  plus 1.                                                    
005570         05  col   1    pic x(25)                                         
005580                         source Res-Employee-Name (1:25).                 
005590         05  col  27    pic 9999/99/99                                    
005600                                     source Res-Hire-Date.                
005610         05  col  38    pic z9      source Res-Years-Worked.              
005620         05  col  41    pic z9      source Res-Vacation-Days.             
005630         05  col  44    pic x(11)   source Res-Nss.                       
005640         05  col  56    pic x(20)   source Res-Department.                
005650         05  col  77    pic zz,zz9.99                                     
005660                                     source Res-Daily-Salary.             
005670         05  col  87    pic zzz,zz9.99                                    
005680                                     source Res-Vacation-Amount.          
005690         05  col  98    pic zzz,zz9.99                                    
005700                                     source Res-Vacation-Premium.         
005710         05  col 109    pic zzz,zz9.99                                    
005720                                     source Res-Total.                    
005730*                                                                         
005740 01  type control footing Vac-Dept-Sv line plus 2.                        
005750*           SUM clauses reset themselves on every break,                  
005760*           Report Writer's doing, not this program's.                    
005770     03  col   3    pic x(20)      value "Department Total -".            
005780     03  col  87    pic zzz,zz9.99 sum Res-Vacation-Amount.               
005790     03  col  98    pic zzz,zz9.99 sum Res-Vacation-Premium.              
005800     03  col 109    pic zzz,zz9.99 sum Res-Total.                         
005810*                                                                         
005820 01  type control footing final line plus 3.                              
005830*           Final footing only - no per-Department Read/                  
005840*           Reject/Processed counts, those are run totals.                
005850     03  line  plus 1.                                                    
005860         05  col   1 pic x(20) value "Employees Read    -".               
005870         05  col  23 pic zzzz9 source Vac-Read-Cnt.                       
005880     03  line  plus 1.                                                    
005890         05  col   1 pic x(20) value "Employees Rejected-".               
005900         05  col  23 pic zzzz9 source Vac-Reject-Cnt.                     
005910     03  line  plus 1.                                                    
005920         05  col   1 pic x(20) value "Employees Processed-".              
005930         05  col  23 pic zzzz9 source Vac-Process-Cnt.                    
005940     03  line  plus 2.                                                    
005950         05  col   1 pic x(17) value "Grand Totals -".                    
005960         05  col  87 pic zzz,zz9.99 sum Res-Vacation-Amount.              
005970         05  col  98 pic zzz,zz9.99 sum Res-Vacation-Premium.             
005980         05  col 109 pic zzz,zz9.99 sum Res-Total.                        
005990*                                                                         
