000010*****************************************************************         
000020*                                                                *        
000030*        System User Maintenance - Create/Update/Delete/        *         
000040*                Password Change/Login Check/List               *         
000050*                                                                *        
000060*****************************************************************         
000070*                                                                         
000080 identification          division.                                        
000090*===============================                                          
000100*                                                                         
000110     program-id.         pyusrm.                                          
000120     author.             V B Coen FBCS, FIDM, FIDPM.                      
000130     installation.       Vacation System - Head Office.                   
000140     date-written.       05/04/1987.                                      
000150     date-compiled.                                                       
000160     security.           Copyright (C) 1987-2026, Vincent B Coen.         
000170*                        For Applewood Computers.                         
000180*                        Distributed under the GNU General Public         
000190*                        License.  See the file COPYING for               
000200*                        details.                                         
000210*                                                                         
000220*    remarks.            Maintains the System User file - logon           
000230*                        accounts for this system, not Employees.         
000240*                        Old file in, table amended, New file out,        
000250*                        same shape as PYEMPM.  Never leaves the          
000260*                        file with no Administrator left on it,           
000270*                        and never prints a stored Password back          
000280*                        out on any Listing.                              
000290*                                                                         
000300*    called modules.     none.                                            
000310*                                                                         
000320*    functions used.     none.                                            
000330*                                                                         
000340* changes:                                                                
000350* 05/04/1987 vbc - 1.00 Created - no payroll equivalent, new file,REL1.00 
000360*                built on PYEMPM's table-maintenance skeleton.            
000370* 17/09/1991 jrt - 1.01 Added the Role-Desc lookup table for the  REL1.01 
000380*                Listing, was printing a bare Y/N - PY-066.               
000390* 13/03/1999 vbc - 1.02 Year 2000 readiness review - no Date      REL1.02 
000400*                content in this file at all, pass.                       
000410* 04/06/2009 mhn - 1.03 Bootstrap-Admin now also fires if every   REL1.03 
000420*                User on file has been demoted/deleted down to            
000430*                none left as Administrator - PY-079.                     
000440* 02/02/2019 swk - 1.04 Login Check no longer short circuits on   REL1.04 
000450*                a blank Username before testing Password too,            
000460*                both blanks now report together - PY-093.                
000470* 05/04/2026 vbc - 1.05 Adapted for new Vacation System - first   REL1.05 
000480*                outing for this module under this name.                  
000490* 10/08/2026 vbc - 1.06 Removed leftover C01/CLASS Special-        REL1.06
000500*                Names carried over from the PYEMPM skeleton and          
000510*                never referenced here - PY-091, shop standard            
000520*                stays plain CRT handling, no dead mnemonic.              
000530*                                                                         
000540 environment              division.                                       
000550*================================                                         
000560*                                                                         
000570 configuration            section.                                        
000580 source-computer.        applewood-3000.                                  
000590 object-computer.        applewood-3000.                                  
000600*                                                                         
000610 input-output             section.                                        
000620*--------------------------------                                         
000630 file-control.                                                            
000640*                                                                         
000650     select   Vac-User-Old-File   assign  "VACUSR"                        
000660                                  organization line sequential            
000670                                  status  Vac-Old-Status.                 
000680     select   Vac-User-Trans-File assign  "VACUTR"                        
000690                                  organization line sequential            
000700                                  status  Vac-Trn-Status.                 
000710     select   Vac-User-New-File   assign  "VACUSN"                        
000720                                  organization line sequential            
000730                                  status  Vac-New-Status.                 
000740     select   Vac-User-List-File  assign  "VACUSL"                        
000750                                  organization line sequential            
000760                                  status  Vac-Lst-Status.                 
000770     select   Vac-Work-File       assign  "VACSR3".                       
000780*                                                                         
000790 data                     division.                                       
000800*================================                                         
000810 file                     section.                                        
000820*-------------------------------                                          
000830*                                                                         
000840 fd  Vac-User-Old-File.                                                   
000850     copy "wsvacusr.cob".                                                 
000860*                                                                         
000870 fd  Vac-User-Trans-File.                                                 
000880     copy "wsvactrn.cob".                                                 
000890*                                                                         
000900*           New master record, held apart from the Old one so both        
000910*           files can be open together - same idea as PYEMPM.             
000920*                                                                         
000930 fd  Vac-User-New-File.                                                   
000940 01  Vac-New-User-Record.                                                 
000950     03  New-Usr-Id            pic 9(5).                                  
000960*           Same five fields as the table slot, Utbl-Stat is              
000970*           not carried - a Deleted row never reaches here.               
000980     03  New-Usr-Username      pic x(20).                                 
000990     03  New-Usr-Password      pic x(30).                                 
001000     03  New-Usr-Is-Admin      pic x.                                     
001010     03  filler                pic x(4).                                  
001020 01  Vac-New-User-Record-Alt redefines Vac-New-User-Record                
001030                              pic x(56).                                  
001040*                                                                         
001050 fd  Vac-User-List-File.                                                  
001060 01  Vac-List-Rec              pic x(132).                                
001070*                                                                         
001080*           Sort work file for the List function, key is Username         
001090*           ascending, as SPEC requires - no Password carried.            
001100*                                                                         
001110 sd  Vac-Work-File.                                                       
001120 01  Srt-List-Entry.                                                      
001130     03  Srt-Username          pic x(20).                                 
001140     03  Srt-Id                pic 9(5).                                  
001150     03  Srt-Is-Admin          pic x.                                     
001160*           Raw Y/N flag only - DD033 expands it via the                  
001170*           Role lookup table on the way out to the Listing.              
001180*                                                                         
001190 working-storage          section.                                        
001200*-------------------------------                                          
001210*                                                                         
001220*           Whole User file, read up from Old, amended in place           
001230*           by the transactions, spun back out to New.                    
001240*                                                                         
001250 01  Vac-Usr-Table.                                                       
001260     03  Vac-Usr-Ent occurs 500 times                                     
001270                      indexed by Vac-Usr-Ix Vac-Usr-Fx.                   
001280         05  Utbl-Stat               pic x.                               
001290             88  Utbl-Active             value "A".                       
001300             88  Utbl-Deleted            value "D".                       
001310         05  Utbl-Id                 pic 9(5).                            
001320*               assigned once, on Create, never renumbered.               
001330         05  Utbl-Username           pic x(20).                           
001340*               unique across the live table, checked by EE020.           
001350         05  Utbl-Password           pic x(30).                           
001360*               held in the clear, same as the rest of this               
001370*               shop's file-based logon tables.                           
001380         05  Utbl-Is-Admin           pic x.                               
001390*                                                                         
001400*           Y/N Admin flag spelled out in full on the Listing -           
001410*           PY-066, same literal-table/REDEFINES idiom as PY905's         
001420*           Days-in-month table.                                          
001430*                                                                         
001440 01  Vac-Role-Tbl-Lit.                                                    
001450     03  filler           pic x(13) value "REGULAR      ".                
001460     03  filler           pic x(13) value "ADMINISTRATOR".                
001470 01  Vac-Role-Tbl redefines Vac-Role-Tbl-Lit.                             
001480     03  Vac-Role-Desc     pic x(13) occurs 2                             
001490                           indexed by Vac-Role-Ix.                        
001500*                                                                         
001510*           Working copy of the print/audit line, reference               
001520*           modified a field at a time - same idiom as PYEMPM.            
001530*                                                                         
001540 01  Vac-List-Work              pic x(132) value spaces.                  
001550*           132 bytes to match the print-file LRECL, laid out             
001560*           a field at a time with reference modification.                
001570 01  Vac-List-Work-Alt redefines Vac-List-Work pic x(132).                
001580*                                                                         
001590 01  Vac-Rsn-Work               pic x(30) value spaces.                   
001600*           rejection text moved into the Listing at col 16.              
001610 01  Vac-Chk-Username           pic x(20) value spaces.                   
001620*           Username under test, set before either EE020 or               
001630*           EE040 is called.                                              
001640*                                                                         
001650 01  Vac-Misc.                                                            
001660     03  Vac-Usr-Cnt            pic 9(3)   comp.                          
001670*           slots in use, Deleted rows stay counted, the                  
001680*           table just never shrinks behind them.                         
001690     03  Vac-Max-Usr            pic 9(3)   comp value 500.                
001700     03  Vac-Next-Id            pic 9(5)   comp.                          
001710*           one higher than the highest Id on the Old master,             
001720*           set once in AA020, incremented as each Create runs.           
001730     03  Vac-Add-Cnt            pic 9(5)   comp.                          
001740*           run totals below, printed nowhere yet - kept for              
001750*           the day an end-of-job summary line gets asked for.            
001760     03  Vac-Upd-Cnt            pic 9(5)   comp.                          
001770     03  Vac-Del-Cnt            pic 9(5)   comp.                          
001780     03  Vac-Pwd-Cnt            pic 9(5)   comp.                          
001790     03  Vac-Login-Cnt          pic 9(5)   comp.                          
001800     03  Vac-Rej-Cnt            pic 9(5)   comp.                          
001810     03  Vac-Admin-Cnt          pic 9(3)   comp.                          
001820*           live count from EE060, not a running total.                   
001830     03  Vac-Eof-Sw             pic 9      comp.                          
001840*           shared by every sequential read in this program,              
001850*           one flag at a time, reset where each loop starts.             
001860     03  Vac-Found-Sw           pic 9      comp.                          
001870     03  Vac-Found-Ix           pic 9(3)   comp.                          
001880     03  Vac-Valid-Sw           pic 99     comp.                          
001890*           zero means accepted, anything else is a reason                
001900*           code FF010 will spell out on the Reject line.                 
001910*                                                                         
001920 01  Vac-Status-Grp.                                                      
001930     03  Vac-Old-Status        pic xx.                                    
001940*           Fourth file status, Vac-Lst-Status, lines up                  
001950*           below this group the same way Vac-Status-Grp                  
001960*           does in PYEMPM.                                               
001970     03  Vac-Trn-Status        pic xx.                                    
001980     03  Vac-New-Status        pic xx.                                    
001990     03  Vac-Lst-Status        pic xx.                                    
002000*                                                                         
002010 procedure division.                                                      
002020*===================                                                      
002030*                                                                         
002040*        Job driver - open, load, Bootstrap, transact, List,              
002050*        write New master, close, in that fixed order.                    
002060*        Same AA/BB/CC/DD/EE/FF paragraph-letter scheme as                
002070*        PYEMPM - one source file, one alphabet, easier to                
002080*        carry maintenance habits between the two programs.               
002090 aa000-Main.                                                              
002100     perform  aa010-Open-Usr-Files.                                       
002110     perform  aa020-Load-Master-Table   thru aa020-exit.                  
002120     perform  aa030-Bootstrap-Admin     thru aa030-exit.                  
002130     perform  bb010-Process-Transactions thru bb010-exit.                 
002140     perform  dd010-List-Master         thru dd010-exit.                  
002150     perform  aa080-Write-New-Master    thru aa080-exit.                  
002160     perform  aa090-Close-And-Stop.                                       
002170*                                                                         
002180 aa010-Open-Usr-Files.                                                    
002190     open     input  Vac-User-Old-File.                                   
002200     if       Vac-Old-Status not = "00"                                   
002210              display "PYUSRM - USER MASTER MISSING, ABORT"               
002220              move    16 to return-code                                   
002230              goback.                                                     
002240     open     input  Vac-User-Trans-File.                                 
002250     if       Vac-Trn-Status not = "00"                                   
002260              display "PYUSRM - TRANSACTION FILE MISSING, ABORT"          
002270              close   Vac-User-Old-File                                   
002280              move    16 to return-code                                   
002290              goback.                                                     
002300     open     output Vac-User-New-File.                                   
002310     open     output Vac-User-List-File.                                  
002320 aa010-exit.  exit.                                                       
002330*                                                                         
002340*        Reads the whole Old master up into Vac-Usr-Table, and            
002350*        notes the highest Id seen so Creates can number                  
002360*        on from it.                                                      
002370*                                                                         
002380 aa020-Load-Master-Table.                                                 
002390     move     zero  to Vac-Usr-Cnt Vac-Next-Id Vac-Eof-Sw.                
002400     perform  aa021-Read-One-Old-Record.                                  
002410     perform  aa022-Store-Table-Entry thru aa022-exit                     
002420              until Vac-Eof-Sw = 1.                                       
002430     add      1     to Vac-Next-Id.                                       
002440 aa020-exit.  exit.                                                       
002450*                                                                         
002460*        One read of the Old master - shared by the load loop             
002470*        in AA020.                                                        
002480 aa021-Read-One-Old-Record.                                               
002490     read     Vac-User-Old-File at end move 1 to Vac-Eof-Sw.              
002500 aa021-exit.  exit.                                                       
002510*                                                                         
002520*        Copies one Old master record into the table and notes            
002530*        the highest Id seen, same shape as PYEMPM's AA032.               
002540 aa022-Store-Table-Entry.                                                 
002550     add      1     to Vac-Usr-Cnt.                                       
002560     set      Vac-Usr-Ix to Vac-Usr-Cnt.                                  
002570     move     "A"             to Utbl-Stat (Vac-Usr-Ix).                  
002580     move     Usr-Id          to Utbl-Id (Vac-Usr-Ix).                    
002590     move     Usr-Username    to Utbl-Username (Vac-Usr-Ix).              
002600     move     Usr-Password    to Utbl-Password (Vac-Usr-Ix).              
002610     move     Usr-Is-Admin    to Utbl-Is-Admin (Vac-Usr-Ix).              
002620     if       Usr-Id > Vac-Next-Id                                        
002630              move Usr-Id to Vac-Next-Id.                                 
002640     perform  aa021-Read-One-Old-Record.                                  
002650 aa022-exit.  exit.                                                       
002660*                                                                         
002670*        The file must never be left with no Administrator on it -        
002680*        PY-079 widened this from "none on file" to "none active".        
002690*                                                                         
002700 aa030-Bootstrap-Admin.                                                   
002710     perform  ee060-Count-Admins thru ee060-exit.                         
002720     if       Vac-Admin-Cnt > zero                                        
002730              go to aa030-exit.                                           
002740     add      1    to Vac-Usr-Cnt.                                        
002750     set      Vac-Usr-Ix to Vac-Usr-Cnt.                                  
002760     move     "A"             to Utbl-Stat (Vac-Usr-Ix).                  
002770     move     Vac-Next-Id     to Utbl-Id (Vac-Usr-Ix).                    
002780     move     "ADMIN"         to Utbl-Username (Vac-Usr-Ix).              
002790     move     "ADMIN"         to Utbl-Password (Vac-Usr-Ix).              
002800     move     "Y"             to Utbl-Is-Admin (Vac-Usr-Ix).              
002810     add      1    to Vac-Next-Id.                                        
002820     add      1    to Vac-Add-Cnt.                                        
002830 aa030-exit.  exit.                                                       
002840*                                                                         
002850*        Spins the amended table back out to the New master.              
002860*                                                                         
002870 aa080-Write-New-Master.                                                  
002880     perform  aa081-Write-One-New-Record thru aa081-exit                  
002890              varying Vac-Usr-Ix from 1 by 1                              
002900              until Vac-Usr-Ix > Vac-Usr-Cnt.                             
002910 aa080-exit.  exit.                                                       
002920*                                                                         
002930*        Writes one table slot to the New master - a Deleted              
002940*        slot is skipped, same as PYEMPM.                                 
002950 aa081-Write-One-New-Record.                                              
002960     if       Utbl-Active (Vac-Usr-Ix)                                    
002970              move spaces to Vac-New-User-Record                          
002980              move Utbl-Id (Vac-Usr-Ix)       to New-Usr-Id               
002990              move Utbl-Username (Vac-Usr-Ix) to New-Usr-Username         
003000              move Utbl-Password (Vac-Usr-Ix) to New-Usr-Password         
003010              move Utbl-Is-Admin (Vac-Usr-Ix) to New-Usr-Is-Admin         
003020              write Vac-User-New-File.                                    
003030 aa081-exit.  exit.                                                       
003040*                                                                         
003050*        Normal end of run - closes all four files, zero                  
003060*        Return-Code.                                                     
003070 aa090-Close-And-Stop.                                                    
003080     close    Vac-User-Old-File                                           
003090              Vac-User-Trans-File                                         
003100              Vac-User-New-File                                           
003110              Vac-User-List-File.                                         
003120     move     zero to return-code.                                        
003130     goback.                                                              
003140*                                                                         
003150*        Drives every transaction on Vac-User-Trans-File to               
003160*        completion before the New master is ever written.                
003170*                                                                         
003180*        No Transaction ever touches the table directly -                 
003190*        every Code runs through a CC0nn paragraph first.                 
003200 bb010-Process-Transactions.                                              
003210     move     zero to Vac-Eof-Sw.                                         
003220     perform  bb020-Read-One-Trans.                                       
003230     perform  bb030-Dispatch-Loop  thru bb030-exit                        
003240              until Vac-Eof-Sw = 1.                                       
003250 bb010-exit.  exit.                                                       
003260*                                                                         
003270*        One read of the transaction file.                                
003280 bb020-Read-One-Trans.                                                    
003290     read     Vac-User-Trans-File at end move 1 to Vac-Eof-Sw.            
003300 bb020-exit.  exit.                                                       
003310*                                                                         
003320*        One transaction Code, one of C/U/D/P/G - anything else           
003330*        is rejected outright, reason 14.                                 
003340 bb030-Dispatch-Loop.                                                     
003350     evaluate Utr-Trans-Code                                              
003360         when  "C"  perform cc010-Create-User     thru cc010-exit         
003370         when  "U"  perform cc020-Update-User     thru cc020-exit         
003380         when  "D"  perform cc030-Delete-User     thru cc030-exit         
003390         when  "P"  perform cc040-Change-Password thru cc040-exit         
003400         when  "G"  perform cc050-Login-Check     thru cc050-exit         
003410         when  other                                                      
003420              move 14 to Vac-Valid-Sw                                     
003430              perform ff010-Write-Reject-Line thru ff010-exit             
003440     end-evaluate.                                                        
003450     perform  bb020-Read-One-Trans.                                       
003460 bb030-exit.  exit.                                                       
003470*                                                                         
003480*        PY-093 tests Username and Password blanks together at            
003490*        Login time, but a Create still checks them one at a              
003500*        time - a Create has no existing row to compare against.          
003510*        Create - rejects a blank Username/Password or a Username         
003520*        already on file, numbers the new User on from                    
003530*        Vac-Next-Id.                                                     
003540*                                                                         
003550 cc010-Create-User.                                                       
003560     move     zero to Vac-Valid-Sw.                                       
003570     move     zero to Utr-Id.                                             
003580     if       Utr-Username = spaces                                       
003590              move 1 to Vac-Valid-Sw.                                     
003600     if       Vac-Valid-Sw = zero                                         
003610       and    Utr-Password = spaces                                       
003620              move 2 to Vac-Valid-Sw.                                     
003630     if       Vac-Valid-Sw = zero                                         
003640              move Utr-Username to Vac-Chk-Username                       
003650              perform ee020-Check-Username-Unique thru ee020-exit.        
003660     if       Vac-Valid-Sw not = zero                                     
003670              perform ff010-Write-Reject-Line thru ff010-exit             
003680              go to cc010-exit.                                           
003690     if       Vac-Usr-Cnt >= Vac-Max-Usr                                  
003700              move 9 to Vac-Valid-Sw                                      
003710              perform ff010-Write-Reject-Line thru ff010-exit             
003720              go to cc010-exit.                                           
003730     add      1    to Vac-Usr-Cnt.                                        
003740     set      Vac-Usr-Ix to Vac-Usr-Cnt.                                  
003750     move     "A"            to Utbl-Stat (Vac-Usr-Ix).                   
003760     move     Vac-Next-Id    to Utbl-Id (Vac-Usr-Ix).                     
003770     move     Utr-Username   to Utbl-Username (Vac-Usr-Ix).               
003780     move     Utr-Password   to Utbl-Password (Vac-Usr-Ix).               
003790     if       Utr-Is-Admin = "Y"                                          
003800              move "Y" to Utbl-Is-Admin (Vac-Usr-Ix)                      
003810     else                                                                 
003820              move "N" to Utbl-Is-Admin (Vac-Usr-Ix).                     
003830     add      1    to Vac-Next-Id.                                        
003840     add      1    to Vac-Add-Cnt.                                        
003850     perform  ff020-Write-Accept-Line thru ff020-exit.                    
003860 cc010-exit.  exit.                                                       
003870*                                                                         
003880*        EE060 is called again here, after the flag would flip,           
003890*        not before - the guard has to see the count as it                
003900*        would stand once the demotion went through.                      
003910*        Update - renames the User and/or flips the Admin flag,           
003920*        Id itself never changes.  Will not demote the sole               
003930*        remaining Administrator.                                         
003940*                                                                         
003950 cc020-Update-User.                                                       
003960     move     zero to Vac-Valid-Sw.                                       
003970     if       Utr-Id not > zero                                           
003980              move 8 to Vac-Valid-Sw.                                     
003990     if       Vac-Valid-Sw = zero                                         
004000              perform ee030-Find-User-By-Id thru ee030-exit               
004010              if   Vac-Found-Sw = zero                                    
004020                   move 7 to Vac-Valid-Sw.                                
004030     if       Vac-Valid-Sw = zero                                         
004040       and    Utr-New-Username = spaces                                   
004050              move 1 to Vac-Valid-Sw.                                     
004060     if       Vac-Valid-Sw = zero                                         
004070              move Utr-New-Username to Vac-Chk-Username                   
004080              perform ee020-Check-Username-Unique thru ee020-exit.        
004090     if       Vac-Valid-Sw = zero                                         
004100       and    Utbl-Is-Admin (Vac-Found-Ix) = "Y"                          
004110       and    Utr-Is-Admin not = "Y"                                      
004120              perform ee060-Count-Admins thru ee060-exit                  
004130              if   Vac-Admin-Cnt <= 1                                     
004140                   move 13 to Vac-Valid-Sw.                               
004150     if       Vac-Valid-Sw not = zero                                     
004160              perform ff010-Write-Reject-Line thru ff010-exit             
004170              go to cc020-exit.                                           
004180     move     Utr-New-Username to Utbl-Username (Vac-Found-Ix).           
004190     if       Utr-Is-Admin = "Y"                                          
004200              move "Y" to Utbl-Is-Admin (Vac-Found-Ix)                    
004210     else                                                                 
004220              move "N" to Utbl-Is-Admin (Vac-Found-Ix).                   
004230     add      1    to Vac-Upd-Cnt.                                        
004240     perform  ff020-Write-Accept-Line thru ff020-exit.                    
004250 cc020-exit.  exit.                                                       
004260*                                                                         
004270*        A Deleted User can log in for the rest of this run only          
004280*        if CC050 runs before the Delete Transaction does - the           
004290*        Transaction file order is the Operator's to get right.           
004300*        Delete - a logical delete, same as PYEMPM.  Will not             
004310*        delete the sole remaining Administrator.                         
004320*                                                                         
004330 cc030-Delete-User.                                                       
004340     move     zero to Vac-Valid-Sw.                                       
004350     if       Utr-Id not > zero                                           
004360              move 8 to Vac-Valid-Sw.                                     
004370     if       Vac-Valid-Sw = zero                                         
004380              perform ee030-Find-User-By-Id thru ee030-exit               
004390              if   Vac-Found-Sw = zero                                    
004400                   move 7 to Vac-Valid-Sw.                                
004410     if       Vac-Valid-Sw = zero                                         
004420       and    Utbl-Is-Admin (Vac-Found-Ix) = "Y"                          
004430              perform ee060-Count-Admins thru ee060-exit                  
004440              if   Vac-Admin-Cnt <= 1                                     
004450                   move 13 to Vac-Valid-Sw.                               
004460     if       Vac-Valid-Sw not = zero                                     
004470              perform ff010-Write-Reject-Line thru ff010-exit             
004480              go to cc030-exit.                                           
004490     move     "D" to Utbl-Stat (Vac-Found-Ix).                            
004500     add      1   to Vac-Del-Cnt.                                         
004510     perform  ff020-Write-Accept-Line thru ff020-exit.                    
004520 cc030-exit.  exit.                                                       
004530*                                                                         
004540*        Password Change - rejects a blank new Password, otherwise        
004550*        replaces the stored secret outright, no history kept.            
004560*                                                                         
004570 cc040-Change-Password.                                                   
004580     move     zero to Vac-Valid-Sw.                                       
004590     if       Utr-Id not > zero                                           
004600              move 8 to Vac-Valid-Sw.                                     
004610     if       Vac-Valid-Sw = zero                                         
004620              perform ee030-Find-User-By-Id thru ee030-exit               
004630              if   Vac-Found-Sw = zero                                    
004640                   move 7 to Vac-Valid-Sw.                                
004650     if       Vac-Valid-Sw = zero                                         
004660       and    Utr-New-Password = spaces                                   
004670              move 2 to Vac-Valid-Sw.                                     
004680     if       Vac-Valid-Sw not = zero                                     
004690              perform ff010-Write-Reject-Line thru ff010-exit             
004700              go to cc040-exit.                                           
004710     move     Utr-New-Password to Utbl-Password (Vac-Found-Ix).           
004720     add      1 to Vac-Pwd-Cnt.                                           
004730     perform  ff020-Write-Accept-Line thru ff020-exit.                    
004740 cc040-exit.  exit.                                                       
004750*                                                                         
004760*        Reason 15 covers either field blank or both - the                
004770*        Listing does not say which one was missing.                      
004780*        Login Check - PY-093 tests both fields together rather           
004790*        than stopping at the first blank one found.                      
004800*                                                                         
004810 cc050-Login-Check.                                                       
004820     move     zero to Vac-Valid-Sw.                                       
004830     if       Utr-Username = spaces                                       
004840       or     Utr-Password = spaces                                       
004850              move 15 to Vac-Valid-Sw                                     
004860              perform ff010-Write-Reject-Line thru ff010-exit             
004870              go to cc050-exit.                                           
004880     move     Utr-Username to Vac-Chk-Username.                           
004890     perform  ee040-Find-User-By-Username thru ee040-exit.                
004900     if       Vac-Found-Sw = zero                                         
004910              move 16 to Vac-Valid-Sw                                     
004920              perform ff010-Write-Reject-Line thru ff010-exit             
004930              go to cc050-exit.                                           
004940     if       Utbl-Password (Vac-Found-Ix) not = Utr-Password             
004950              move 17 to Vac-Valid-Sw                                     
004960              perform ff010-Write-Reject-Line thru ff010-exit             
004970              go to cc050-exit.                                           
004980     add      1 to Vac-Login-Cnt.                                         
004990     perform  ff020-Write-Accept-Line thru ff020-exit.                    
005000 cc050-exit.  exit.                                                       
005010*                                                                         
005020*        Username must be unique across the live table - self             
005030*        excluded on Update by the Id compare.                            
005040*                                                                         
005050 ee020-Check-Username-Unique.                                             
005060     move     zero to Vac-Found-Sw.                                       
005070     perform  ee021-Scan-One-Username thru ee021-exit                     
005080              varying Vac-Usr-Fx from 1 by 1                              
005090              until Vac-Usr-Fx > Vac-Usr-Cnt                              
005100              or    Vac-Found-Sw = 1.                                     
005110     if       Vac-Found-Sw = 1                                            
005120              move 12 to Vac-Valid-Sw.                                    
005130 ee020-exit.  exit.                                                       
005140*                                                                         
005150*        Tests one table slot for a clashing Username - Deleted           
005160*        slots are skipped, the User's own slot excludes itself.          
005170 ee021-Scan-One-Username.                                                 
005180     if       Utbl-Active (Vac-Usr-Fx)                                    
005190       and    Utbl-Username (Vac-Usr-Fx) = Vac-Chk-Username               
005200       and    Utbl-Id (Vac-Usr-Fx) not = Utr-Id                           
005210              move 1 to Vac-Found-Sw.                                     
005220 ee021-exit.  exit.                                                       
005230*                                                                         
005240*        Finds the table slot for an Id - result kept in                  
005250*        Vac-Found-Ix, same idiom as PYEMPM's EE040.                      
005260*                                                                         
005270 ee030-Find-User-By-Id.                                                   
005280     move     zero to Vac-Found-Sw.                                       
005290     perform  ee031-Scan-One-Id thru ee031-exit                           
005300              varying Vac-Usr-Fx from 1 by 1                              
005310              until Vac-Usr-Fx > Vac-Usr-Cnt                              
005320              or    Vac-Found-Sw = 1.                                     
005330 ee030-exit.  exit.                                                       
005340*                                                                         
005350*        Tests one table slot for the wanted Id - the match is            
005360*        captured into Vac-Found-Ix here, inside the scan body.           
005370 ee031-Scan-One-Id.                                                       
005380     if       Utbl-Active (Vac-Usr-Fx)                                    
005390       and    Utbl-Id (Vac-Usr-Fx) = Utr-Id                               
005400              move 1 to Vac-Found-Sw                                      
005410              move Vac-Usr-Fx to Vac-Found-Ix.                            
005420 ee031-exit.  exit.                                                       
005430*                                                                         
005440*        Finds the table slot for a Login's Username.                     
005450*                                                                         
005460 ee040-Find-User-By-Username.                                             
005470     move     zero to Vac-Found-Sw.                                       
005480     perform  ee041-Scan-One-Username thru ee041-exit                     
005490              varying Vac-Usr-Fx from 1 by 1                              
005500              until Vac-Usr-Fx > Vac-Usr-Cnt                              
005510              or    Vac-Found-Sw = 1.                                     
005520 ee040-exit.  exit.                                                       
005530*                                                                         
005540*        Tests one table slot for a Login's Username - same               
005550*        capture idiom as EE031.                                          
005560 ee041-Scan-One-Username.                                                 
005570     if       Utbl-Active (Vac-Usr-Fx)                                    
005580       and    Utbl-Username (Vac-Usr-Fx) = Vac-Chk-Username               
005590              move 1 to Vac-Found-Sw                                      
005600              move Vac-Usr-Fx to Vac-Found-Ix.                            
005610 ee041-exit.  exit.                                                       
005620*                                                                         
005630*        Counts active Administrators left on the table - drives          
005640*        both the Bootstrap rule and the last-Administrator guard.        
005650*                                                                         
005660 ee060-Count-Admins.                                                      
005670     move     zero to Vac-Admin-Cnt.                                      
005680     perform  ee061-Count-One-Admin thru ee061-exit                       
005690              varying Vac-Usr-Fx from 1 by 1                              
005700              until Vac-Usr-Fx > Vac-Usr-Cnt.                             
005710 ee060-exit.  exit.                                                       
005720*                                                                         
005730*        Counts one table slot if it is Active and flagged                
005740*        Administrator.                                                   
005750 ee061-Count-One-Admin.                                                   
005760     if       Utbl-Active (Vac-Usr-Fx)                                    
005770       and    Utbl-Is-Admin (Vac-Usr-Fx) = "Y"                            
005780              add 1 to Vac-Admin-Cnt.                                     
005790 ee061-exit.  exit.                                                       
005800*                                                                         
005810*        List - produces the User Listing in Username order,              
005820*        active Users only, Password never carried across - run           
005830*        once per job, not Transaction driven (PY001).                    
005840*                                                                         
005850 dd010-List-Master.                                                       
005860     sort     Vac-Work-File                                               
005870              on ascending key Srt-Username                               
005880              input procedure dd020-Release-Active-Entries                
005890              output procedure dd030-Write-Sorted-Listing.                
005900 dd010-exit.  exit.                                                       
005910*                                                                         
005920*        Input procedure for the Sort - Releases every active             
005930*        User, Deleted slots never reach the work file.                   
005940 dd020-Release-Active-Entries.                                            
005950     perform  dd021-Release-One-Entry thru dd021-exit                     
005960              varying Vac-Usr-Ix from 1 by 1                              
005970              until Vac-Usr-Ix > Vac-Usr-Cnt.                             
005980 dd020-exit.  exit.                                                       
005990*                                                                         
006000*        Releases one table slot, only if still Active -                  
006010*        Password is never moved to Srt-List-Entry at all.                
006020 dd021-Release-One-Entry.                                                 
006030     if       Utbl-Active (Vac-Usr-Ix)                                    
006040              move Utbl-Username (Vac-Usr-Ix) to Srt-Username             
006050              move Utbl-Id (Vac-Usr-Ix)       to Srt-Id                   
006060              move Utbl-Is-Admin (Vac-Usr-Ix) to Srt-Is-Admin             
006070              release Srt-List-Entry.                                     
006080 dd021-exit.  exit.                                                       
006090*                                                                         
006100*        Output procedure for the Sort - heading first, then              
006110*        one Return/Write pair per sorted User.                           
006120 dd030-Write-Sorted-Listing.                                              
006130     move     zero to Vac-Eof-Sw.                                         
006140     perform  dd031-Write-List-Heading thru dd031-exit.                   
006150     perform  dd032-Return-One-Sorted.                                    
006160     perform  dd033-Write-One-Listing  thru dd033-exit                    
006170              until Vac-Eof-Sw = 1.                                       
006180 dd030-exit.  exit.                                                       
006190*                                                                         
006200*        Two heading lines - title, then the column captions.             
006210 dd031-Write-List-Heading.                                                
006220     move     spaces to Vac-List-Work.                                    
006230     move     "SYSTEM USER LISTING" to Vac-List-Work (1:20).              
006240     write    Vac-User-List-File from Vac-List-Work.                      
006250     move     spaces to Vac-List-Work.                                    
006260     move     "USERNAME"     to Vac-List-Work (1:20).                     
006270     move     "ID"           to Vac-List-Work (22:5).                     
006280     move     "ROLE"         to Vac-List-Work (28:13).                    
006290     write    Vac-User-List-File from Vac-List-Work.                      
006300 dd031-exit.  exit.                                                       
006310*                                                                         
006320*        One Return from the Sort work file.                              
006330 dd032-Return-One-Sorted.                                                 
006340     return   Vac-Work-File at end move 1 to Vac-Eof-Sw.                  
006350 dd032-exit.  exit.                                                       
006360*                                                                         
006370*        One detail line - the Role-Desc lookup turns the raw             
006380*        Y/N flag into the full text PY-066 asked for.                    
006390 dd033-Write-One-Listing.                                                 
006400     move     spaces            to Vac-List-Work.                         
006410     move     Srt-Username      to Vac-List-Work (1:20).                  
006420     move     Srt-Id            to Vac-List-Work (22:5).                  
006430     set      Vac-Role-Ix to 1.                                           
006440     if       Srt-Is-Admin = "Y"                                          
006450              set Vac-Role-Ix to 2.                                       
006460     move     Vac-Role-Desc (Vac-Role-Ix)                                 
006470              to Vac-List-Work (28:13).                                   
006480     write    Vac-User-List-File from Vac-List-Work.                      
006490     perform  dd032-Return-One-Sorted.                                    
006500 dd033-exit.  exit.                                                       
006510*                                                                         
006520*        Reject line - one per failed Transaction, reason spelled         
006530*        out so an Operator can fix the input and resubmit it.            
006540*                                                                         
006550*        Reason codes 1/2/7-9/12/13/15-17 are shared across               
006560*        all five Transaction Codes, one EVALUATE covers all.             
006570 ff010-Write-Reject-Line.                                                 
006580     move     spaces to Vac-List-Work.                                    
006590     move     "REJECT"          to Vac-List-Work (1:6).                   
006600     move     Utr-Trans-Code    to Vac-List-Work (8:1).                   
006610     move     Utr-Id            to Vac-List-Work (10:5).                  
006620     move     spaces to Vac-Rsn-Work.                                     
006630     evaluate Vac-Valid-Sw                                                
006640         when 1  move "USERNAME BLANK"          to Vac-Rsn-Work           
006650         when 2  move "PASSWORD BLANK"          to Vac-Rsn-Work           
006660         when 7  move "ID NOT ON FILE"          to Vac-Rsn-Work           
006670         when 8  move "ID NOT POSITIVE"         to Vac-Rsn-Work           
006680         when 9  move "MASTER TABLE FULL"       to Vac-Rsn-Work           
006690         when 12 move "USERNAME ALREADY USED"   to Vac-Rsn-Work           
006700         when 13 move "LAST ADMINISTRATOR"      to Vac-Rsn-Work           
006710         when 15 move "LOGIN BLANK FIELD"       to Vac-Rsn-Work           
006720         when 16 move "LOGIN UNKNOWN USER"      to Vac-Rsn-Work           
006730         when 17 move "LOGIN PASSWORD WRONG"    to Vac-Rsn-Work           
006740         when other                                                       
006750                 move "TRANSACTION CODE INVALID" to Vac-Rsn-Work          
006760     end-evaluate.                                                        
006770     move     Vac-Rsn-Work to Vac-List-Work (16:30).                      
006780     add      1 to Vac-Rej-Cnt.                                           
006790     write    Vac-User-List-File from Vac-List-Work.                      
006800 ff010-exit.  exit.                                                       
006810*                                                                         
006820*        Accept line - confirms what happened, same layout as the         
006830*        reject line so the two read together down the Listing.           
006840*                                                                         
006850 ff020-Write-Accept-Line.                                                 
006860     move     spaces to Vac-List-Work.                                    
006870     evaluate Utr-Trans-Code                                              
006880         when  "C" move "CREATED"  to Vac-List-Work (1:7)                 
006890         when  "U" move "UPDATED"  to Vac-List-Work (1:7)                 
006900         when  "D" move "DELETED"  to Vac-List-Work (1:7)                 
006910         when  "P" move "PASSWD "  to Vac-List-Work (1:7)                 
006920         when  "G" move "LOGIN OK" to Vac-List-Work (1:8)                 
006930     end-evaluate.                                                        
006940     move     Utr-Trans-Code    to Vac-List-Work (10:1).                  
006950     move     Utr-Id            to Vac-List-Work (12:5).                  
006960     write    Vac-User-List-File from Vac-List-Work.                      
006970 ff020-exit.  exit.                                                       
006980*                                                                         
